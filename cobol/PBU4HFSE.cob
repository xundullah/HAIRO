000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PBU4HFSE.
000030 AUTHOR.        K L PARKER.
000040 INSTALLATION.  MIDSTATE UTILITY DATA CENTER.
000050 DATE-WRITTEN.  11/17/1991.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090*                                                               *
000100*A    ABSTRACT..                                                *
000110*  UNIT MODULE FOR THE U4 HYDROGEN FUEL SYSTEM TRACKED BY       *
000120*  STORED ENERGY (STATE-OF-FILL FRACTION) IN THE POWER BACKUP   *
000130*  SIMULATION ENGINE.  CALLED ONCE PER TRANSACTION CODED        *
000140*  UNIT = 'HFSE' BY THE DRIVER PBSIM000.  TANK ENERGY CAPACITY  *
000150*  IS DERIVED FROM THE IDEAL GAS LAW; PRESSURE IS ESTIMATED     *
000160*  FROM THE CURRENT STATE OF FILL ON EVERY EVENT.               *
000170*                                                               *
000180*J    JCL..                                                     *
000190*     NONE - THIS IS A CALLED SUBPROGRAM, NOT A JOB STEP.       *
000200*                                                               *
000210*P    ENTRY PARAMETERS..                                        *
000220*     TXN-RECORD       (PBTXNRC)  - CURRENT TRANSACTION         *
000230*     RESULT-RECORD    (PBRESRC)  - RESULT TO BE FORMATTED      *
000240*     WS-DELTA-AREA (PBLINKRC) - UNUSED BY THIS MODULE       *
000250*                                   (U4 KEEPS NO RUN TOTAL)     *
000260*                                                               *
000270*E    ERRORS DETECTED BY THIS ELEMENT..                         *
000280*     NONE.                                                     *
000290*                                                               *
000300*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
000310*     NONE.                                                     *
000320*                                                               *
000330*U    USER CONSTANTS AND TABLES REFERENCED..                    *
000340*     TANK VOLUME, PRESSURE RANGE, H2 MOLAR MASS AND GAS        *
000350*     CONSTANT, HHV OF HYDROGEN - SEE WS-U4-CONSTANTS BELOW.    *
000360*                                                               *
000370*M    MAINTENANCE LOG..                                        *
000380*     DATE       BY   TICKET    DESCRIPTION                     *
000390*     ---------- ---- --------- -----------------------------  *
000400*     11/17/1991  KLP PB-014    ORIGINAL CODING                 *
000410*     06/02/1999  KLP PB-014    Y2K DATE WINDOW REVIEW - N/C    *
000420*     09/28/2002  RDH PB-055    TANK CAPACITY COMPUTED FROM     *
000430*                               IDEAL GAS LAW, NOT HARD-CODED   *
000440*     12/11/2006  WDM PB-115    PRESSURE RE-ROUNDED TO 1 DECIMAL*
000450*                               FOR THE FIXED REPORT FIELD      *
000455*     03/19/2012  HJS PB-156    FIXED STRAY SCALING FACTOR IN   *
000456*                               THE TANK CAPACITY FORMULA; ADDED*
000457*                               CALL-CNT AND MASS/MOLES/SOF     *
000458*                               TRACE DISPLAYS FOR FLOOR AUDIT  *
000459*     09/10/2012  HJS PB-161    DROPPED SPECIAL-NAMES/TOP-OF-   *
000461*                               FORM - NO PRINT FILE IN THIS    *
000462*                               MODULE; DELTA PARM RENAMED      *
000463*                               WS-DELTA-AREA (WAS LK- PREFIX)  *
000464*****************************************************************
000470
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000520
000530 DATA DIVISION.
000540 WORKING-STORAGE SECTION.
000545*    CALL COUNTER FOR THE FLOOR AUDIT TRACE - HOW MANY TIMES
000546*    THIS UNIT HAS BEEN INVOKED THIS RUN.  SEE PB-156.
000547 77  WS-U4-CALL-CNT             PIC 9(7)       COMP VALUE ZERO.
000550*****************************************************************
000560*    U4 CONFIGURATION CONSTANTS (COMPILE-TIME)
000570*****************************************************************
000580 01  WS-U4-CONSTANTS.
000590     05 WS-U4-ELECTR-EFF        PIC 9V99        VALUE 0.65.
000600     05 WS-U4-ELECTR-MAX-KW     PIC 9(3)        VALUE 100.
000610     05 WS-U4-FUELCELL-EFF      PIC 9V99        VALUE 0.50.
000620     05 WS-U4-FUELCELL-MAX-KW   PIC 9(2)        VALUE 50.
000630     05 WS-U4-TANK-VOL-M3       PIC 9(1)V9      VALUE 2.5.
000640     05 WS-U4-PRESS-NOM-PA      PIC 9(7)        VALUE 3500000.
000650     05 WS-U4-PRESS-MIN-PA      PIC 9(7)        VALUE 0200000.
000660     05 WS-U4-TANK-TEMP-K       PIC 9(3)V99     VALUE 298.15.
000670     05 WS-U4-HHV-MJ-PER-KG     PIC 9(3)V99     VALUE 141.78.
000680     05 WS-U4-MOLAR-MASS        PIC 9V999       VALUE 2.016.
000690     05 WS-U4-GAS-CONSTANT      PIC 9V999       VALUE 8.314.
000700     05 WS-U4-FILL-INIT-FRAC    PIC 9V99        VALUE 0.30.
000710     05 FILLER                  PIC X(10).
000720
000730*****************************************************************
000740*    U4 PERSISTENT STATE - RETAINED ACROSS CALLS
000750*****************************************************************
000760 01  WS-U4-STATE.
000770     05 WS-U4-FIRST-CALL-SW     PIC X(1)        VALUE 'Y'.
000780         88 WS-U4-FIRST-CALL       VALUE 'Y'.
000790         88 WS-U4-NOT-FIRST-CALL   VALUE 'N'.
000800     05 WS-U4-SOF-FRACTION      PIC 9V9999999  COMP-3.
000805*    RAW UNSCALED INTEGER VIEW OF THE STATE-OF-FILL FRACTION,
000806*    USED FOR THE PER-CALL TRACE LINE IN 900-FORMAT-RESULT.
000810     05 WS-U4-SOF-FRACTION-D    REDEFINES WS-U4-SOF-FRACTION
000820                                PIC 9(8)       COMP-3.
000830     05 WS-U4-TANK-CAP-MJ       PIC 9(5)V9999  COMP-3.
000840     05 FILLER                  PIC X(15).
000850
000860*****************************************************************
000870*    WORK AREAS FOR THIS CALL
000880*****************************************************************
000890 01  WS-U4-WORK-AREA.
000900     05 WS-U4-POWER-KW          PIC 9(5)V99    COMP-3.
000910     05 WS-U4-DT-HR             PIC 9(2)V99    COMP-3.
000920     05 WS-U4-E-IN-MJ           PIC 9(5)V9999  COMP-3.
000930     05 WS-U4-E-H2-MJ           PIC 9(5)V9999  COMP-3.
000940     05 WS-U4-E-OUT-MJ          PIC 9(5)V9999  COMP-3.
000950     05 WS-U4-E-REQ-MJ          PIC 9(5)V9999  COMP-3.
000960     05 WS-U4-E-AVAIL-MJ        PIC 9(5)V9999  COMP-3.
000970     05 WS-U4-MASS-KG           PIC 9(5)V9999  COMP-3.
000975*    RAW UNSCALED INTEGER VIEW OF THE ESTIMATED TANK MASS, USED
000976*    FOR THE PRESSURE TRACE LINE IN 800-COMPUTE-PRESSURE.
000980     05 WS-U4-MASS-KG-D         REDEFINES WS-U4-MASS-KG
000990                                PIC 9(9)       COMP-3.
000995     05 WS-U4-MOLES-KMOL        PIC 9(5)V9999  COMP-3.
000996*    RAW UNSCALED INTEGER VIEW OF THE ESTIMATED MOLES, USED FOR
000998*    THE SAME PRESSURE TRACE LINE.
000999     05 WS-U4-MOLES-KMOL-D      REDEFINES WS-U4-MOLES-KMOL
001000                                PIC 9(9)       COMP-3.
001010     05 WS-U4-PRESS-PA          PIC 9(9)V99    COMP-3.
001020     05 WS-U4-PRESS-BAR-WORK    PIC 9(4)V99    COMP-3.
001030     05 WS-U4-SOF-DISPLAY       PIC 9(3)V99.
001040     05 WS-U4-STATUS-TEXT       PIC X(30)      VALUE SPACES.
001050     05 WS-U4-STATUS-WORK       PIC X(30)      VALUE SPACES.
001060     05 FILLER                  PIC X(08).
001070
001080 LINKAGE SECTION.
001090 COPY PBTXNRC.
001100 COPY PBRESRC.
001110 COPY PBLINKRC.
001120
001130 PROCEDURE DIVISION USING TXN-RECORD
001140                          RESULT-RECORD
001150                          WS-DELTA-AREA.
001160
001170 000-PROCESS-HFS-ENERGY.
001175     ADD 1 TO WS-U4-CALL-CNT.
001180     PERFORM 010-FIRST-CALL-INIT
001190         THRU 010-FIRST-CALL-INIT-EXIT.
001200     MOVE TXN-POWER-KW TO WS-U4-POWER-KW.
001210     MOVE TXN-DT-HR    TO WS-U4-DT-HR.
001220     MOVE ZERO         TO WS-H2-PRODUCED
001230                           WS-H2-CONSUMED.
001240     EVALUATE TRUE
001250         WHEN TXN-ACTION-PRODUCE
001260             PERFORM 100-PRODUCE-H2
001270                 THRU 100-PRODUCE-H2-EXIT
001280         WHEN TXN-ACTION-CONSUME
001290             PERFORM 200-CONSUME-H2
001300                 THRU 200-CONSUME-H2-EXIT
001310         WHEN OTHER
001320             CONTINUE
001330     END-EVALUATE.
001340     PERFORM 800-COMPUTE-PRESSURE
001350         THRU 800-COMPUTE-PRESSURE-EXIT.
001360     PERFORM 900-FORMAT-RESULT
001370         THRU 900-FORMAT-RESULT-EXIT.
001380     GOBACK.
001390
001400 010-FIRST-CALL-INIT.
001410     IF WS-U4-NOT-FIRST-CALL
001420         GO TO 010-FIRST-CALL-INIT-EXIT
001430     END-IF.
001440     PERFORM 050-COMPUTE-TANK-CAPACITY
001450         THRU 050-COMPUTE-TANK-CAPACITY-EXIT.
001460     MOVE WS-U4-FILL-INIT-FRAC TO WS-U4-SOF-FRACTION.
001470     SET WS-U4-NOT-FIRST-CALL TO TRUE.
001480 010-FIRST-CALL-INIT-EXIT.
001490     EXIT.
001500
001510*****************************************************************
001520*    050-COMPUTE-TANK-CAPACITY - IDEAL GAS LAW TANK CAPACITY
001530*    E-H2-MAX = HHV * (P-NOM - P-MIN) * V-HT * MM-H2 / (R * T)
001540*    PRESSURES AND R ARE CARRIED IN PASCAL/KMOL UNITS THROUGHOUT
001550*    SO THE RESULT FALLS OUT DIRECTLY IN MJ - NO SCALING FACTOR
001560*    NEEDED AT THE END.
001570*****************************************************************
001580 050-COMPUTE-TANK-CAPACITY.
001590     COMPUTE WS-U4-TANK-CAP-MJ ROUNDED =
001600         (WS-U4-HHV-MJ-PER-KG
001610             * (WS-U4-PRESS-NOM-PA - WS-U4-PRESS-MIN-PA)
001620             * WS-U4-TANK-VOL-M3
001630             * WS-U4-MOLAR-MASS)
001640           / (1000 * WS-U4-GAS-CONSTANT * WS-U4-TANK-TEMP-K).
001650 050-COMPUTE-TANK-CAPACITY-EXIT.
001660     EXIT.
001680
001690*****************************************************************
001700*    100-PRODUCE-H2 - BUSINESS RULES U4 / PRD
001710*****************************************************************
001720 100-PRODUCE-H2.
001730     IF WS-U4-POWER-KW > WS-U4-ELECTR-MAX-KW
001740         MOVE WS-U4-ELECTR-MAX-KW TO WS-U4-POWER-KW
001750         MOVE 'ELECTROLYZER CAPPED' TO WS-U4-STATUS-TEXT
001760     ELSE
001770         MOVE 'ELECTROLYZER OK' TO WS-U4-STATUS-TEXT
001780     END-IF.
001790     COMPUTE WS-U4-E-IN-MJ ROUNDED =
001800         WS-U4-POWER-KW * WS-U4-DT-HR * 3.6.
001810     COMPUTE WS-U4-E-H2-MJ ROUNDED =
001820         WS-U4-E-IN-MJ * WS-U4-ELECTR-EFF.
001830     COMPUTE WS-U4-SOF-FRACTION ROUNDED =
001840         WS-U4-SOF-FRACTION + (WS-U4-E-H2-MJ / WS-U4-TANK-CAP-MJ).
001850     IF WS-U4-SOF-FRACTION > 1
001860         MOVE 1 TO WS-U4-SOF-FRACTION
001870         MOVE WS-U4-STATUS-TEXT TO WS-U4-STATUS-WORK
001880         STRING WS-U4-STATUS-WORK DELIMITED BY '  '
001890                ' TANK FULL'      DELIMITED BY SIZE
001900                INTO WS-U4-STATUS-TEXT
001910     END-IF.
001920 100-PRODUCE-H2-EXIT.
001930     EXIT.
001940
001950*****************************************************************
001960*    200-CONSUME-H2 - BUSINESS RULES U4 / CON
001970*****************************************************************
001980 200-CONSUME-H2.
001990     IF WS-U4-POWER-KW > WS-U4-FUELCELL-MAX-KW
002000         MOVE WS-U4-FUELCELL-MAX-KW TO WS-U4-POWER-KW
002010         MOVE 'FUEL CELL CAPPED' TO WS-U4-STATUS-TEXT
002020     ELSE
002030         MOVE 'FUEL CELL OK' TO WS-U4-STATUS-TEXT
002040     END-IF.
002050     COMPUTE WS-U4-E-OUT-MJ ROUNDED =
002060         WS-U4-POWER-KW * WS-U4-DT-HR * 3.6.
002070     COMPUTE WS-U4-E-REQ-MJ ROUNDED =
002080         WS-U4-E-OUT-MJ / WS-U4-FUELCELL-EFF.
002090     COMPUTE WS-U4-E-AVAIL-MJ ROUNDED =
002100         WS-U4-SOF-FRACTION * WS-U4-TANK-CAP-MJ.
002110     IF WS-U4-E-REQ-MJ > WS-U4-E-AVAIL-MJ
002120         MOVE WS-U4-E-AVAIL-MJ TO WS-U4-E-REQ-MJ
002130         MOVE WS-U4-STATUS-TEXT TO WS-U4-STATUS-WORK
002140         STRING WS-U4-STATUS-WORK DELIMITED BY '  '
002150                ' TANK DEPLETED'  DELIMITED BY SIZE
002160                INTO WS-U4-STATUS-TEXT
002170     END-IF.
002180     COMPUTE WS-U4-SOF-FRACTION ROUNDED =
002190         WS-U4-SOF-FRACTION - (WS-U4-E-REQ-MJ / WS-U4-TANK-CAP-MJ).
002200     IF WS-U4-SOF-FRACTION < ZERO
002210         MOVE ZERO TO WS-U4-SOF-FRACTION
002220     END-IF.
002230 200-CONSUME-H2-EXIT.
002240     EXIT.
002250
002260*****************************************************************
002270*    800-COMPUTE-PRESSURE - IDEAL GAS LAW PRESSURE ESTIMATE
002280*    MASS = SOF * E-H2-MAX / HHV [KG]; N = MASS / MM-H2 [KMOL]
002290*    P = N * 1000 * R * T / V-HT [PA]; REPORT P / 1E5 BAR
002300*****************************************************************
002310 800-COMPUTE-PRESSURE.
002320     COMPUTE WS-U4-MASS-KG ROUNDED =
002330         (WS-U4-SOF-FRACTION * WS-U4-TANK-CAP-MJ)
002340           / WS-U4-HHV-MJ-PER-KG.
002350     COMPUTE WS-U4-MOLES-KMOL ROUNDED =
002360         WS-U4-MASS-KG / WS-U4-MOLAR-MASS.
002370     COMPUTE WS-U4-PRESS-PA ROUNDED =
002380         (WS-U4-MOLES-KMOL * 1000 * WS-U4-GAS-CONSTANT
002390             * WS-U4-TANK-TEMP-K) / WS-U4-TANK-VOL-M3.
002400     COMPUTE WS-U4-PRESS-BAR-WORK ROUNDED =
002410         WS-U4-PRESS-PA / 100000.
002415     DISPLAY 'PBU4HFSE - MASS=' WS-U4-MASS-KG-D
002416             ' MOLES=' WS-U4-MOLES-KMOL-D.
002420 800-COMPUTE-PRESSURE-EXIT.
002430     EXIT.
002440
002450*****************************************************************
002460*    900-FORMAT-RESULT - BUILD RESULT-RECORD FOR THIS EVENT
002470*****************************************************************
002480 900-FORMAT-RESULT.
002490     MOVE TXN-SEQ             TO RES-SEQ.
002500     MOVE TXN-UNIT            TO RES-UNIT.
002510     MOVE TXN-ACTION          TO RES-ACTION.
002520     MOVE ZERO                TO RES-ENERGY-KWH.
002530     COMPUTE WS-U4-SOF-DISPLAY ROUNDED =
002540         WS-U4-SOF-FRACTION * 100.
002550     MOVE WS-U4-SOF-DISPLAY   TO RES-SOC-PCT.
002560     MOVE ZERO                TO RES-TEMP-C.
002570     COMPUTE RES-PRESS-BAR ROUNDED = WS-U4-PRESS-BAR-WORK.
002580     MOVE WS-U4-STATUS-TEXT   TO RES-STATUS.
002590     SET WS-ACCEPTED       TO TRUE.
002595     DISPLAY 'PBU4HFSE CALL=' WS-U4-CALL-CNT
002596             ' SOF=' WS-U4-SOF-FRACTION-D.
002600 900-FORMAT-RESULT-EXIT.
002610     EXIT.
