000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PBSIM000.
000030 AUTHOR.        J L TRASK.
000040 INSTALLATION.  MIDSTATE UTILITY DATA CENTER.
000050 DATE-WRITTEN.  11/09/1991.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090*                                                               *
000100*A    ABSTRACT..                                                *
000110*  BATCH DRIVER FOR THE POWER BACKUP SIMULATION ENGINE.  READS  *
000120*  THE TIME-ORDERED TXN-FILE OF DISPATCH TRANSACTIONS, CALLS    *
000130*  THE UNIT MODULE MATCHING EACH TRANSACTION'S TXN-UNIT CODE,   *
000140*  WRITES ONE RESULT-RECORD AND ONE DETAIL PRINT LINE PER       *
000150*  TRANSACTION, AND AT END OF RUN WRITES A CONTROL-TOTAL        *
000160*  TRAILER BLOCK TO THE REPORT-FILE.                            *
000170*                                                               *
000180*J    JCL..                                                     *
000190*                                                                *
000200* //PBSIM000 EXEC PGM=PBSIM000                                  *
000210* //TXNIN    DD DSN=T54.PWRBKUP.TXNFILE.DATA,DISP=SHR            *
000220* //RESOUT   DD DSN=T54.PWRBKUP.RESFILE.DATA,                    *
000230* //            DISP=(,CATLG,CATLG),                             *
000240* //            UNIT=USER,                                       *
000250* //            SPACE=(CYL,(5,3),RLSE),                          *
000260* //            DCB=(RECFM=FB,LRECL=100,BLKSIZE=0)               *
000270* //RPTOUT   DD SYSOUT=*                                        *
000280* //SYSOUT   DD SYSOUT=*                                        *
000290* //*                                                           *
000300*                                                               *
000310*P    ENTRY PARAMETERS..                                        *
000320*     NONE.                                                     *
000330*                                                               *
000340*E    ERRORS DETECTED BY THIS ELEMENT..                         *
000350*     I/O ERROR ON TXN-FILE, RESULT-FILE OR REPORT-FILE.        *
000360*                                                               *
000370*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
000380*                                                                *
000390*     PBU1BATT ---- U1 BATTERY-BANK UNIT MODULE                 *
000400*     PBU2ESSM ---- U2 SIMPLE-ESS UNIT MODULE                   *
000410*     PBU3HFSM ---- U3 HFS-MASS UNIT MODULE                     *
000420*     PBU4HFSE ---- U4 HFS-ENERGY UNIT MODULE                   *
000430*     PBU5HFST ---- U5 HFS-THERMAL UNIT MODULE                  *
000440*     PBU6WXPC ---- U6 PRECIP-ESTIMATE UNIT MODULE               *
000450*                                                               *
000460*U    USER CONSTANTS AND TABLES REFERENCED..                    *
000470*     NONE.                                                     *
000480*                                                               *
000490*M    MAINTENANCE LOG..                                        *
000500*     DATE       BY   TICKET    DESCRIPTION                     *
000510*     ---------- ---- --------- -----------------------------  *
000520*     11/09/1991  JLT PB-014    ORIGINAL CODING                 *
000530*     05/04/1999  JLT PB-014    Y2K DATE WINDOW REVIEW - N/C    *
000540*     02/18/2003  RDH PB-061    ADDED WX OBSERVATION DISPATCH   *
000550*                               AND U4/U5 HYDROGEN MODULES      *
000560*     06/30/2004  JLT PB-088    PRESSURE COLUMN ADDED TO THE    *
000570*                               DETAIL LINE AND TRAILER BLOCK   *
000580*                               REBUILT FOR SIX UNIT COUNTS     *
000590*     02/24/2011  JLT PB-147    REJECT-COUNT TRAILER LINE ADDED *
000600*                               FOR THE DT-NOT-POSITIVE RULE    *
000605*     08/30/2012  HJS PB-156    EOJ COUNTER DUMP REWORKED TO    *
000606*                               WALK THE UNIT TABLE; ABEND TRACE*
000607*                               NOW SHOWS ALL THREE FILE STATUS *
000608*                               BYTES TOGETHER                  *
000609*     09/10/2012  HJS PB-161    HEADING WRITE NOW ADVANCES ON   *
000611*                               TOP-OF-FORM - WAS DECLARED BUT  *
000612*                               NEVER USED; DELTA PARM RENAMED  *
000613*                               WS-DELTA-AREA (WAS LK- PREFIX)  *
000614*****************************************************************
000620
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM.
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690     SELECT TXN-FILE    ASSIGN TO TXNIN
000700         FILE STATUS IS WS-TXN-FILE-STATUS.
000710     SELECT RESULT-FILE ASSIGN TO RESOUT
000720         FILE STATUS IS WS-RESULT-FILE-STATUS.
000730     SELECT REPORT-FILE ASSIGN TO RPTOUT
000740         FILE STATUS IS WS-REPORT-FILE-STATUS.
000750
000760 DATA DIVISION.
000770 FILE SECTION.
000780 FD  TXN-FILE
000790     RECORDING MODE IS F
000800     BLOCK CONTAINS 0 RECORDS
000810     LABEL RECORDS ARE STANDARD.
000820 COPY PBTXNRC.
000830
000840 FD  RESULT-FILE
000850     RECORDING MODE IS F
000860     BLOCK CONTAINS 0 RECORDS
000870     LABEL RECORDS ARE STANDARD.
000880 COPY PBRESRC.
000890
000900 FD  REPORT-FILE
000910     RECORDING MODE IS F
000920     BLOCK CONTAINS 0 RECORDS
000930     LABEL RECORDS ARE STANDARD.
000940 01  REPORT-REC                    PIC X(132).
000950
000960 WORKING-STORAGE SECTION.
000965*    SUBSCRIPT FOR THE PER-UNIT COUNTER TABLE WALKED AT EOJ BY
000966*    335-DISPLAY-UNIT-COUNT.  SEE PB-147.
000967 77  WS-UNIT-IDX                PIC 9(1)       COMP VALUE ZERO.
000970*****************************************************************
000980*    FILE STATUS AND SWITCHES
000990*****************************************************************
001000 01  WS-FILE-STATUS-AREA.
001010     05 WS-TXN-FILE-STATUS      PIC X(02) VALUE '00'.
001020     05 WS-RESULT-FILE-STATUS   PIC X(02) VALUE '00'.
001030     05 WS-REPORT-FILE-STATUS   PIC X(02) VALUE '00'.
001040     05 FILLER                  PIC X(10).
001041*    ALTERNATE COMBINED VIEW OF THE THREE FILE STATUS BYTES, FOR
001042*    THE TRACE DISPLAY IN 999-ABEND.
001043 01  WS-FILE-STATUS-COMBINED REDEFINES WS-FILE-STATUS-AREA.
001044     05 WS-FILE-STATUS-ALL      PIC X(16).
001050
001060 01  WS-SWITCH-AREA.
001070     05 END-OF-FILE-INDICATOR   PIC X(01) VALUE 'N'.
001080         88 END-OF-FILE            VALUE 'Y'.
001090         88 NOT-END-OF-FILE        VALUE 'N'.
001130     05 FILLER                  PIC X(08).
001140
001150*****************************************************************
001160*    CONTROL TOTALS - BATCH FLOW STEP 3
001170*****************************************************************
001180 01  WS-WORK-COUNTERS.
001190     05 WS-RECORDS-READ-CNT     PIC 9(07)      COMP-3.
001200     05 WS-RECORDS-REJECT-CNT   PIC 9(07)      COMP-3.
001205     05 WS-UNIT-APPLIED-GROUP.
001206         10 WS-U1-APPLIED-CNT   PIC 9(07)      COMP-3.
001207         10 WS-U2-APPLIED-CNT   PIC 9(07)      COMP-3.
001208         10 WS-U3-APPLIED-CNT   PIC 9(07)      COMP-3.
001209         10 WS-U4-APPLIED-CNT   PIC 9(07)      COMP-3.
001210         10 WS-U5-APPLIED-CNT   PIC 9(07)      COMP-3.
001211         10 WS-U6-APPLIED-CNT   PIC 9(07)      COMP-3.
001212*    TABLE VIEW OF THE SIX PER-UNIT COUNTERS ABOVE, SUBSCRIPTED
001213*    1 THRU 6 IN TXN-UNIT-CODE ORDER, FOR THE SUMMARY LOOP IN
001214*    330-DISPLAY-COUNTERS.
001215     05 WS-UNIT-APPLIED-TBL REDEFINES WS-UNIT-APPLIED-GROUP.
001216         10 WS-UNIT-APPLIED-CNT
001217                                PIC 9(07)      COMP-3
001218                                OCCURS 6 TIMES.
001270     05 WS-U1-ENERGY-CHG-TOT    PIC 9(09)V9999 COMP-3.
001280     05 WS-U1-ENERGY-DIS-TOT    PIC 9(09)V9999 COMP-3.
001290     05 WS-U3-H2-PRD-TOT        PIC 9(09)V9999 COMP-3.
001300     05 WS-U3-H2-CON-TOT        PIC 9(09)V9999 COMP-3.
001310     05 FILLER                  PIC X(12).
001320
001330 01  WS-COUNTERS-DISPLAY.
001340     05 WS-RECORDS-READ-D       PIC ZZZ,ZZ9.
001350     05 WS-RECORDS-REJECT-D     PIC ZZZ,ZZ9.
001360     05 WS-UNIT-APPLIED-D       PIC ZZZ,ZZ9.
001370     05 WS-AMOUNT-D             PIC ZZZ,ZZZ,ZZ9.99.
001380     05 FILLER                  PIC X(06).
001385*    COMBINED PRINT-IMAGE VIEW OF THE COUNTER DISPLAY FIELDS
001386*    ABOVE, USED WHEN THE COUNTERS ARE DUMPED TO SYSOUT AS A
001387*    SINGLE TRACE LINE RATHER THAN FIELD BY FIELD.
001388 01  WS-COUNTERS-DISPLAY-LINE REDEFINES WS-COUNTERS-DISPLAY.
001389     05 WS-COUNTERS-DISPLAY-ALL PIC X(41).
001390
001395*****************************************************************
001396*    WS-DELTA-AREA - OWNED HERE, PASSED BY REFERENCE ON EVERY
001397*    CALL TO A UNIT MODULE
001398*****************************************************************
001399 COPY PBLINKRC.
001400
001430 PROCEDURE DIVISION.
001440
001450 000-MAINLINE.
001460     PERFORM 100-INITIALIZATION
001470         THRU 100-INITIALIZATION-EXIT.
001480     PERFORM 200-PROCESS-MAINLINE
001490         THRU 200-PROCESS-MAINLINE-EXIT
001500         UNTIL END-OF-FILE.
001510     PERFORM 300-TERMINATION
001520         THRU 300-TERMINATION-EXIT.
001530     GOBACK.
001540
001550*****************************************************************
001560*    100-INITIALIZATION - BATCH FLOW STEP 1 - OPEN FILES.  EACH
001570*    UNIT MODULE INITIALIZES ITS OWN STATE ON ITS OWN FIRST
001580*    CALL, SO THERE IS NO SEPARATE CALL-EVERY-UNIT-UP-FRONT STEP
001590*    HERE.
001600*****************************************************************
001610 100-INITIALIZATION.
001620     INITIALIZE WS-WORK-COUNTERS.
001630     SET NOT-END-OF-FILE TO TRUE.
001640     SET WS-ACCEPTED TO TRUE.
001650     PERFORM 110-OPEN-FILES
001660         THRU 110-OPEN-FILES-EXIT.
001670 100-INITIALIZATION-EXIT.
001680     EXIT.
001690
001700 110-OPEN-FILES.
001710     OPEN INPUT  TXN-FILE.
001720     IF WS-TXN-FILE-STATUS NOT = '00'
001730         DISPLAY 'ERROR OPENING TXN-FILE: ' WS-TXN-FILE-STATUS
001740         PERFORM 999-ABEND
001750     END-IF.
001760     OPEN OUTPUT RESULT-FILE.
001770     IF WS-RESULT-FILE-STATUS NOT = '00'
001780         DISPLAY 'ERROR OPENING RESULT-FILE: '
001790                 WS-RESULT-FILE-STATUS
001800         PERFORM 999-ABEND
001810     END-IF.
001820     OPEN OUTPUT REPORT-FILE.
001830     IF WS-REPORT-FILE-STATUS NOT = '00'
001840         DISPLAY 'ERROR OPENING REPORT-FILE: '
001850                 WS-REPORT-FILE-STATUS
001860         PERFORM 999-ABEND
001870     END-IF.
001880     PERFORM 120-WRITE-HEADING
001890         THRU 120-WRITE-HEADING-EXIT.
001900 110-OPEN-FILES-EXIT.
001910     EXIT.
001920
001930 120-WRITE-HEADING.
001940     WRITE REPORT-REC FROM PB-HEADING-LINE-1
001941         AFTER ADVANCING TOP-OF-FORM.
001950     WRITE REPORT-REC FROM PB-HEADING-LINE-2.
001960 120-WRITE-HEADING-EXIT.
001970     EXIT.
001980
001990*****************************************************************
002000*    200-PROCESS-MAINLINE - BATCH FLOW STEP 2 - MAIN LOOP
002010*****************************************************************
002020 200-PROCESS-MAINLINE.
002030     PERFORM 210-READ-TXN
002040         THRU 210-READ-TXN-EXIT.
002050     IF NOT END-OF-FILE
002060         PERFORM 220-VALIDATE-TXN
002070             THRU 220-VALIDATE-TXN-EXIT
002080         IF WS-ACCEPTED
002090             PERFORM 230-DISPATCH-UNIT
002100                 THRU 230-DISPATCH-UNIT-EXIT
002110         END-IF
002120         PERFORM 240-WRITE-RESULT
002130             THRU 240-WRITE-RESULT-EXIT
002140         PERFORM 250-WRITE-DETAIL-LINE
002150             THRU 250-WRITE-DETAIL-LINE-EXIT
002160     END-IF.
002170 200-PROCESS-MAINLINE-EXIT.
002180     EXIT.
002190
002200 210-READ-TXN.
002210     READ TXN-FILE
002220         AT END
002230             SET END-OF-FILE TO TRUE
002240         NOT AT END
002250             ADD 1 TO WS-RECORDS-READ-CNT
002260     END-READ.
002270     IF NOT END-OF-FILE
002280         IF WS-TXN-FILE-STATUS NOT = '00'
002290             DISPLAY 'TXN-FILE READ ERROR: ' WS-TXN-FILE-STATUS
002300             PERFORM 999-ABEND
002310         END-IF
002320     END-IF.
002330 210-READ-TXN-EXIT.
002340     EXIT.
002350
002360*****************************************************************
002370*    220-VALIDATE-TXN - TXN-DT-HR MUST BE POSITIVE UNLESS THE
002380*    ACTION IS 'OBS ' (WEATHER OBSERVATIONS CARRY NO DURATION).
002390*****************************************************************
002400 220-VALIDATE-TXN.
002410     SET WS-ACCEPTED TO TRUE.
002420     IF TXN-DT-HR = ZERO AND TXN-ACTION NOT = 'OBS '
002430         SET WS-REJECTED TO TRUE
002440         ADD 1 TO WS-RECORDS-REJECT-CNT
002450         MOVE TXN-SEQ    TO RES-SEQ
002455         MOVE TXN-UNIT    TO RES-UNIT
002460         MOVE TXN-ACTION  TO RES-ACTION
002470         MOVE ZERO        TO RES-ENERGY-KWH
002480                              RES-SOC-PCT
002490                              RES-TEMP-C
002500                              RES-PRESS-BAR
002510         MOVE 'ERROR: DT NOT POSITIVE' TO RES-STATUS
002520     END-IF.
002530 220-VALIDATE-TXN-EXIT.
002540     EXIT.
002550
002560*****************************************************************
002570*    230-DISPATCH-UNIT - CALL THE UNIT MODULE MATCHING TXN-UNIT
002580*    AND ACCUMULATE CONTROL TOTALS FROM THE RETURNED DELTA AREA
002590*****************************************************************
002600 230-DISPATCH-UNIT.
002610     MOVE ZERO TO WS-ENERGY-CHARGED
002620                  WS-ENERGY-DISCHGD
002630                  WS-H2-PRODUCED
002640                  WS-H2-CONSUMED.
002650     SET WS-ACCEPTED TO TRUE.
002660     EVALUATE TRUE
002670         WHEN TXN-UNIT-BATTERY
002680             CALL 'PBU1BATT' USING TXN-RECORD
002690                                   RESULT-RECORD
002700                                   WS-DELTA-AREA
002710             ADD 1 TO WS-U1-APPLIED-CNT
002720             ADD WS-ENERGY-CHARGED  TO WS-U1-ENERGY-CHG-TOT
002730             ADD WS-ENERGY-DISCHGD  TO WS-U1-ENERGY-DIS-TOT
002740         WHEN TXN-UNIT-SIMPLE-ESS
002750             CALL 'PBU2ESSM' USING TXN-RECORD
002760                                   RESULT-RECORD
002770                                   WS-DELTA-AREA
002780             ADD 1 TO WS-U2-APPLIED-CNT
002790         WHEN TXN-UNIT-HFS-MASS
002800             CALL 'PBU3HFSM' USING TXN-RECORD
002810                                   RESULT-RECORD
002820                                   WS-DELTA-AREA
002830             ADD 1 TO WS-U3-APPLIED-CNT
002840             ADD WS-H2-PRODUCED     TO WS-U3-H2-PRD-TOT
002850             ADD WS-H2-CONSUMED     TO WS-U3-H2-CON-TOT
002860         WHEN TXN-UNIT-HFS-ENERGY
002870             CALL 'PBU4HFSE' USING TXN-RECORD
002880                                   RESULT-RECORD
002890                                   WS-DELTA-AREA
002900             ADD 1 TO WS-U4-APPLIED-CNT
002910         WHEN TXN-UNIT-HFS-THERMAL
002920             CALL 'PBU5HFST' USING TXN-RECORD
002930                                   RESULT-RECORD
002940                                   WS-DELTA-AREA
002950             ADD 1 TO WS-U5-APPLIED-CNT
002960         WHEN TXN-UNIT-WEATHER
002970             CALL 'PBU6WXPC' USING TXN-RECORD
002980                                   RESULT-RECORD
002990                                   WS-DELTA-AREA
003000             ADD 1 TO WS-U6-APPLIED-CNT
003010         WHEN OTHER
003020             CONTINUE
003030     END-EVALUATE.
003040 230-DISPATCH-UNIT-EXIT.
003050     EXIT.
003060
003070 240-WRITE-RESULT.
003080     WRITE RESULT-RECORD.
003090     IF WS-RESULT-FILE-STATUS NOT = '00'
003100         DISPLAY 'RESULT-FILE WRITE ERROR: '
003110                 WS-RESULT-FILE-STATUS
003120         PERFORM 999-ABEND
003130     END-IF.
003140 240-WRITE-RESULT-EXIT.
003150     EXIT.
003160
003170 250-WRITE-DETAIL-LINE.
003180     MOVE RES-SEQ             TO PD-SEQ.
003190     MOVE RES-UNIT            TO PD-UNIT.
003200     MOVE RES-ACTION          TO PD-ACTION.
003210     MOVE RES-ENERGY-KWH      TO PD-ENERGY-KWH.
003220     MOVE RES-SOC-PCT         TO PD-SOC-PCT.
003230     MOVE RES-TEMP-C          TO PD-TEMP-C.
003240     MOVE RES-PRESS-BAR       TO PD-PRESS-BAR.
003250     MOVE RES-STATUS          TO PD-STATUS.
003260     WRITE REPORT-REC FROM PB-DETAIL-LINE.
003270 250-WRITE-DETAIL-LINE-EXIT.
003280     EXIT.
003290
003300*****************************************************************
003310*    300-TERMINATION - BATCH FLOW STEP 4 - END OF FILE
003320*****************************************************************
003330 300-TERMINATION.
003340     PERFORM 310-WRITE-TRAILER
003350         THRU 310-WRITE-TRAILER-EXIT.
003360     PERFORM 320-CLOSE-FILES
003370         THRU 320-CLOSE-FILES-EXIT.
003380     PERFORM 330-DISPLAY-COUNTERS
003390         THRU 330-DISPLAY-COUNTERS-EXIT.
003400 300-TERMINATION-EXIT.
003410     EXIT.
003420
003430*****************************************************************
003440*    310-WRITE-TRAILER - CONTROL TOTAL TRAILER BLOCK
003450*****************************************************************
003460 310-WRITE-TRAILER.
003470     MOVE SPACES TO PB-TRAILER-LINE.
003480     WRITE REPORT-REC FROM PB-TRAILER-LINE.
003490     MOVE WS-RECORDS-READ-CNT    TO WS-RECORDS-READ-D.
003500     MOVE 'RECORDS READ'         TO PT-CAPTION.
003510     MOVE WS-RECORDS-READ-D      TO PT-AMOUNT.
003520     WRITE REPORT-REC FROM PB-TRAILER-LINE.
003530     MOVE WS-RECORDS-REJECT-CNT  TO WS-RECORDS-REJECT-D.
003540     MOVE 'RECORDS REJECTED'     TO PT-CAPTION.
003550     MOVE WS-RECORDS-REJECT-D    TO PT-AMOUNT.
003560     WRITE REPORT-REC FROM PB-TRAILER-LINE.
003570     MOVE WS-U1-APPLIED-CNT      TO WS-UNIT-APPLIED-D.
003580     MOVE 'U1 BATTERY-BANK TXNS APPLIED' TO PT-CAPTION.
003590     MOVE WS-UNIT-APPLIED-D      TO PT-AMOUNT.
003600     WRITE REPORT-REC FROM PB-TRAILER-LINE.
003610     MOVE WS-U2-APPLIED-CNT      TO WS-UNIT-APPLIED-D.
003620     MOVE 'U2 SIMPLE-ESS TXNS APPLIED' TO PT-CAPTION.
003630     MOVE WS-UNIT-APPLIED-D      TO PT-AMOUNT.
003640     WRITE REPORT-REC FROM PB-TRAILER-LINE.
003650     MOVE WS-U3-APPLIED-CNT      TO WS-UNIT-APPLIED-D.
003660     MOVE 'U3 HFS-MASS TXNS APPLIED' TO PT-CAPTION.
003670     MOVE WS-UNIT-APPLIED-D      TO PT-AMOUNT.
003680     WRITE REPORT-REC FROM PB-TRAILER-LINE.
003690     MOVE WS-U4-APPLIED-CNT      TO WS-UNIT-APPLIED-D.
003700     MOVE 'U4 HFS-ENERGY TXNS APPLIED' TO PT-CAPTION.
003710     MOVE WS-UNIT-APPLIED-D      TO PT-AMOUNT.
003720     WRITE REPORT-REC FROM PB-TRAILER-LINE.
003730     MOVE WS-U5-APPLIED-CNT      TO WS-UNIT-APPLIED-D.
003740     MOVE 'U5 HFS-THERMAL TXNS APPLIED' TO PT-CAPTION.
003750     MOVE WS-UNIT-APPLIED-D      TO PT-AMOUNT.
003760     WRITE REPORT-REC FROM PB-TRAILER-LINE.
003770     MOVE WS-U6-APPLIED-CNT      TO WS-UNIT-APPLIED-D.
003780     MOVE 'U6 PRECIP-ESTIMATE OBS APPLIED' TO PT-CAPTION.
003790     MOVE WS-UNIT-APPLIED-D      TO PT-AMOUNT.
003800     WRITE REPORT-REC FROM PB-TRAILER-LINE.
003810     COMPUTE WS-AMOUNT-D ROUNDED = WS-U1-ENERGY-CHG-TOT.
003820     MOVE 'U1 ENERGY CHARGED KWH'     TO PT-CAPTION.
003830     MOVE WS-AMOUNT-D             TO PT-AMOUNT.
003840     WRITE REPORT-REC FROM PB-TRAILER-LINE.
003850     COMPUTE WS-AMOUNT-D ROUNDED = WS-U1-ENERGY-DIS-TOT.
003860     MOVE 'U1 ENERGY DISCHARGED KWH'  TO PT-CAPTION.
003870     MOVE WS-AMOUNT-D             TO PT-AMOUNT.
003880     WRITE REPORT-REC FROM PB-TRAILER-LINE.
003890     COMPUTE WS-AMOUNT-D ROUNDED = WS-U3-H2-PRD-TOT.
003900     MOVE 'U3 H2 PRODUCED KG'         TO PT-CAPTION.
003910     MOVE WS-AMOUNT-D             TO PT-AMOUNT.
003920     WRITE REPORT-REC FROM PB-TRAILER-LINE.
003930     COMPUTE WS-AMOUNT-D ROUNDED = WS-U3-H2-CON-TOT.
003940     MOVE 'U3 H2 CONSUMED KG'         TO PT-CAPTION.
003950     MOVE WS-AMOUNT-D             TO PT-AMOUNT.
003960     WRITE REPORT-REC FROM PB-TRAILER-LINE.
003970 310-WRITE-TRAILER-EXIT.
003980     EXIT.
003990
004000 320-CLOSE-FILES.
004010     CLOSE TXN-FILE.
004020     CLOSE RESULT-FILE.
004030     CLOSE REPORT-FILE.
004040 320-CLOSE-FILES-EXIT.
004050     EXIT.
004060
004070 330-DISPLAY-COUNTERS.
004080     DISPLAY 'PBSIM000 PROCESSING COMPLETE'.
004085     MOVE WS-RECORDS-READ-CNT    TO WS-RECORDS-READ-D.
004086     MOVE WS-RECORDS-REJECT-CNT  TO WS-RECORDS-REJECT-D.
004087     DISPLAY 'READ/REJECT COUNTERS: ' WS-COUNTERS-DISPLAY-ALL.
004088     PERFORM 335-DISPLAY-UNIT-COUNT
004089         THRU 335-DISPLAY-UNIT-COUNT-EXIT
004090         VARYING WS-UNIT-IDX FROM 1 BY 1
004091         UNTIL WS-UNIT-IDX > 6.
004170 330-DISPLAY-COUNTERS-EXIT.
004180     EXIT.
004190
004192*****************************************************************
004193*    335-DISPLAY-UNIT-COUNT - ONE LINE PER ENTRY OF THE PER-UNIT
004194*    APPLIED-COUNT TABLE, WALKED BY SUBSCRIPT RATHER THAN SIX
004195*    SEPARATE DISPLAYS.  SEE PB-156.
004196*****************************************************************
004197 335-DISPLAY-UNIT-COUNT.
004198     DISPLAY 'UNIT ' WS-UNIT-IDX ' APPLIED: '
004199             WS-UNIT-APPLIED-CNT (WS-UNIT-IDX).
004200 335-DISPLAY-UNIT-COUNT-EXIT.
004201     EXIT.
004202
004203 999-ABEND.
004204     DISPLAY 'PROGRAM ABENDING - PBSIM000'.
004205     DISPLAY 'FILE STATUS BYTES: ' WS-FILE-STATUS-ALL.
004206     CALL 'CKABEND'.
