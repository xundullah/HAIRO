000100************************************************************
000200*    PBRESRC  -  POWER BACKUP RESULT RECORD LAYOUT
000300*    ONE OUTPUT RECORD PER TRANSACTION PROCESSED - 100 BYTES
000400*------------------------------------------------------------
000500* 1998-11-11 KLP TKT#PB-014  ORIGINAL LAYOUT FOR SIM ENGINE
000600* 2004-06-30 JLT TKT#PB-088  ADDED PRESSURE FIELD FOR HFSE/HFST
000700************************************************************
000800 01  RESULT-RECORD.
000900     05 RES-SEQ                 PIC 9(06).
001000     05 RES-UNIT                PIC X(04).
001100     05 RES-ACTION              PIC X(04).
001200     05 RES-ENERGY-KWH          PIC 9(07)V99.
001300     05 RES-SOC-PCT             PIC 9(03)V99.
001400     05 RES-TEMP-C              PIC S9(03)V9.
001500     05 RES-PRESS-BAR           PIC 9(04)V9.
001600     05 RES-STATUS              PIC X(30).
001700*    FILLER PADS RECORD OUT TO THE 100-BYTE PHYSICAL LENGTH
001800     05 FILLER                  PIC X(33).
