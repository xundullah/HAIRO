000100************************************************************
000200*    PBTXNRC  -  POWER BACKUP TRANSACTION RECORD LAYOUT
000300*    ONE INPUT EVENT PER DISPATCH TRANSACTION - 80 BYTES
000400*------------------------------------------------------------
000500* 1998-11-09 KLP TKT#PB-014  ORIGINAL LAYOUT FOR SIM ENGINE
000600* 2003-02-18 RDH TKT#PB-061  ADDED WX OBSERVATION 88-LEVELS
000700************************************************************
000800 01  TXN-RECORD.
000900     05 TXN-SEQ                  PIC 9(06).
001000     05 TXN-UNIT                 PIC X(04).
001100         88 TXN-UNIT-BATTERY        VALUE 'BATT'.
001200         88 TXN-UNIT-SIMPLE-ESS     VALUE 'ESS '.
001300         88 TXN-UNIT-HFS-MASS       VALUE 'HFSM'.
001400         88 TXN-UNIT-HFS-ENERGY     VALUE 'HFSE'.
001500         88 TXN-UNIT-HFS-THERMAL    VALUE 'HFST'.
001600         88 TXN-UNIT-WEATHER        VALUE 'WX  '.
001700     05 TXN-ACTION               PIC X(04).
001800         88 TXN-ACTION-CHARGE       VALUE 'CHG '.
001900         88 TXN-ACTION-DISCHARGE    VALUE 'DIS '.
002000         88 TXN-ACTION-PRODUCE      VALUE 'PRD '.
002100         88 TXN-ACTION-CONSUME      VALUE 'CON '.
002200         88 TXN-ACTION-IDLE         VALUE 'IDL '.
002300         88 TXN-ACTION-OBSERVE      VALUE 'OBS '.
002400     05 TXN-POWER-KW             PIC 9(05)V99.
002500     05 TXN-DT-HR                PIC 9(02)V99.
002600     05 TXN-TEMP-C               PIC S9(03)V9.
002700     05 TXN-WIND-KMH             PIC 9(03)V9.
002800     05 TXN-HUMID-PCT            PIC 9(03)V9.
002900*    FILLER PADS RECORD OUT TO THE 80-BYTE PHYSICAL LENGTH
003000     05 FILLER                  PIC X(43).
