000100************************************************************
000200*    PBRPTLN  -  SIMULATION RUN REPORT PRINT LINES
000300*    132 BYTE PRINT IMAGES - HEADING / DETAIL / TRAILER
000400*------------------------------------------------------------
000500* 1998-11-18 KLP TKT#PB-014  ORIGINAL REPORT LAYOUT
000600* 2006-09-05 WDM TKT#PB-102  ADDED PER-UNIT TRAILER COUNTS
000700************************************************************
000800 01  PB-HEADING-LINE-1.
000900     05 FILLER                  PIC X(01) VALUE SPACE.
001000     05 FILLER                  PIC X(40)
001100         VALUE 'POWER BACKUP SIMULATION RUN'.
001200     05 FILLER                  PIC X(91) VALUE SPACES.
001300
001400 01  PB-HEADING-LINE-2.
001500     05 FILLER                  PIC X(01) VALUE SPACE.
001600     05 FILLER                  PIC X(07) VALUE 'SEQ'.
001700     05 FILLER                  PIC X(06) VALUE 'UNIT'.
001800     05 FILLER                  PIC X(08) VALUE 'ACTION'.
001900     05 FILLER                  PIC X(13) VALUE 'ENERGY-KWH'.
002000     05 FILLER                  PIC X(10) VALUE 'SOC/FILL%'.
002100     05 FILLER                  PIC X(08) VALUE 'TEMP-C'.
002200     05 FILLER                  PIC X(10) VALUE 'PRESS-BAR'.
002300     05 FILLER                  PIC X(30) VALUE 'STATUS'.
002400     05 FILLER                  PIC X(39) VALUE SPACES.
002500
002600 01  PB-DETAIL-LINE.
002700     05 FILLER                  PIC X(01) VALUE SPACE.
002800     05 PD-SEQ                  PIC ZZZZZ9.
002900     05 FILLER                  PIC X(02) VALUE SPACES.
003000     05 PD-UNIT                 PIC X(04).
003100     05 FILLER                  PIC X(02) VALUE SPACES.
003200     05 PD-ACTION               PIC X(04).
003300     05 FILLER                  PIC X(02) VALUE SPACES.
003400     05 PD-ENERGY-KWH           PIC ZZZ,ZZ9.99.
003500     05 FILLER                  PIC X(02) VALUE SPACES.
003600     05 PD-SOC-PCT              PIC ZZ9.99.
003700     05 FILLER                  PIC X(03) VALUE SPACES.
003800     05 PD-TEMP-C               PIC ZZ9.9-.
003900     05 FILLER                  PIC X(03) VALUE SPACES.
004000     05 PD-PRESS-BAR            PIC Z,ZZ9.9.
004100     05 FILLER                  PIC X(02) VALUE SPACES.
004200     05 PD-STATUS               PIC X(30).
004300     05 FILLER                  PIC X(42) VALUE SPACES.
004400
004500 01  PB-TRAILER-LINE.
004600     05 FILLER                  PIC X(01) VALUE SPACE.
004700     05 PT-CAPTION              PIC X(28).
004800     05 FILLER                  PIC X(02) VALUE SPACES.
004900     05 PT-AMOUNT               PIC ZZZ,ZZZ,ZZ9.99.
005000     05 FILLER                  PIC X(88) VALUE SPACES.
