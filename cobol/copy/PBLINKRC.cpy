000100************************************************************
000200*    PBLINKRC  -  UNIT-MODULE CALL INTERFACE AREA
000300*    PASSED BY REFERENCE FROM PBSIM000 TO EACH UNIT MODULE
000400*    (PBU1BATT/PBU2ESSM/PBU3HFSM/PBU4HFSE/PBU5HFST/PBU6WXPC)
000500*------------------------------------------------------------
000600* 1998-11-14 KLP TKT#PB-014  ORIGINAL CALL INTERFACE
000700* 2001-07-02 RDH TKT#PB-045  ADDED REJECT SWITCH FOR DT CHECK
000750* 2012-09-10 HJS TKT#PB-161  DROPPED THE LK- PREFIX - THIS SHOP
000760*                            HAS ONE NAMING REGISTER, WS-, AND
000770*                            THIS AREA IS NO DIFFERENT
000800************************************************************
000900 01  WS-DELTA-AREA.
001000     05 WS-ENERGY-CHARGED    PIC 9(07)V9999 COMP-3.
001100     05 WS-ENERGY-DISCHGD    PIC 9(07)V9999 COMP-3.
001200     05 WS-H2-PRODUCED       PIC 9(07)V9999 COMP-3.
001300     05 WS-H2-CONSUMED       PIC 9(07)V9999 COMP-3.
001400     05 WS-REJECT-SW         PIC X(01).
001500         88 WS-REJECTED          VALUE 'Y'.
001600         88 WS-ACCEPTED          VALUE 'N'.
001700     05 FILLER                  PIC X(10).
