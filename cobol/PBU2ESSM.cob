000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PBU2ESSM.
000030 AUTHOR.        K L PARKER.
000040 INSTALLATION.  MIDSTATE UTILITY DATA CENTER.
000050 DATE-WRITTEN.  11/15/1991.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090*                                                               *
000100*A    ABSTRACT..                                                *
000110*  UNIT MODULE FOR THE U2 SIMPLE LOSSLESS ENERGY-STORAGE        *
000120*  MODEL IN THE POWER BACKUP SIMULATION ENGINE.  CALLED ONCE    *
000130*  PER TRANSACTION CODED UNIT = 'ESS ' BY THE DRIVER PBSIM000.  *
000140*  STORED ENERGY IS SIMPLY CLAMPED TO [0, CAPACITY] - NO        *
000150*  EFFICIENCY LOSSES AND NO PROTECTIVE SOC WINDOW.              *
000160*                                                               *
000170*J    JCL..                                                     *
000180*     NONE - THIS IS A CALLED SUBPROGRAM, NOT A JOB STEP.       *
000190*                                                               *
000200*P    ENTRY PARAMETERS..                                        *
000210*     TXN-RECORD       (PBTXNRC)  - CURRENT TRANSACTION         *
000220*     RESULT-RECORD    (PBRESRC)  - RESULT TO BE FORMATTED      *
000230*     WS-DELTA-AREA (PBLINKRC) - RETURNED CHARGE/DISCH DELTAS*
000240*                                                               *
000250*E    ERRORS DETECTED BY THIS ELEMENT..                         *
000260*     NONE.                                                     *
000270*                                                               *
000280*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
000290*     NONE.                                                     *
000300*                                                               *
000310*U    USER CONSTANTS AND TABLES REFERENCED..                    *
000320*     CAPACITY AND INITIAL SOC - SEE WS-U2-CONSTANTS BELOW.     *
000330*                                                               *
000340*M    MAINTENANCE LOG..                                        *
000350*     DATE       BY   TICKET    DESCRIPTION                     *
000360*     ---------- ---- --------- -----------------------------  *
000370*     11/15/1991  KLP PB-014    ORIGINAL CODING                 *
000380*     05/11/1999  KLP PB-014    Y2K DATE WINDOW REVIEW - N/C    *
000390*     02/06/2002  RDH PB-052    CLAMP LOGIC REWORKED FOR LOWER  *
000400*                               BOUND                           *
000410*     11/30/2007  WDM PB-118    STATUS TEXT STANDARDIZED TO OK  *
000415*     03/05/2012  HJS PB-156    ADDED CALL-CNT AND BOUNDS/ENERGY*
000416*                               TRACE DISPLAYS FOR FLOOR AUDIT  *
000417*     09/10/2012  HJS PB-161    DROPPED SPECIAL-NAMES/TOP-OF-   *
000418*                               FORM - NO PRINT FILE IN THIS    *
000419*                               MODULE TO ADVANCE; DELTA PARM   *
000420*                               RENAMED WS-DELTA-AREA           *
000422*     09/28/2012  HJS PB-163    DISCHARGE NOW CLAMPS THE DELTA  *
000423*                               AHEAD OF THE SUBTRACT - ENERGY  *
000424*                               FIELD IS UNSIGNED AND WAS       *
000425*                               WRAPPING TO ABS VALUE INSTEAD   *
000426*                               OF GOING NEGATIVE, SO THE OLD   *
000427*                               POST-SUBTRACT FLOOR CHECK NEVER *
000428*                               FIRED                           *
000429*****************************************************************
000430
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000480
000490 DATA DIVISION.
000500 WORKING-STORAGE SECTION.
000505*    CALL COUNTER FOR THE FLOOR AUDIT TRACE - HOW MANY TIMES
000506*    THIS UNIT HAS BEEN INVOKED THIS RUN.  SEE PB-156.
000507 77  WS-U2-CALL-CNT             PIC 9(7)       COMP VALUE ZERO.
000510*****************************************************************
000520*    U2 CONFIGURATION CONSTANTS (COMPILE-TIME)
000530*****************************************************************
000540 01  WS-U2-CONSTANTS.
000550     05 WS-U2-CAPACITY-KWH      PIC 9(3)       VALUE 372.
000560     05 WS-U2-SOC-INIT-PCT      PIC 9(2)V9     VALUE 49.0.
000570     05 FILLER                  PIC X(10).
000580
000590*****************************************************************
000600*    U2 PERSISTENT STATE - RETAINED ACROSS CALLS
000610*****************************************************************
000620 01  WS-U2-STATE.
000630     05 WS-U2-FIRST-CALL-SW     PIC X(1)       VALUE 'Y'.
000640         88 WS-U2-FIRST-CALL       VALUE 'Y'.
000650         88 WS-U2-NOT-FIRST-CALL   VALUE 'N'.
000660     05 WS-U2-ENERGY-KWH        PIC 9(7)V9999  COMP-3.
000665*    RAW UNSCALED INTEGER VIEW OF STORED ENERGY, USED FOR THE
000666*    PER-CALL TRACE LINE IN 900-FORMAT-RESULT.
000670     05 WS-U2-ENERGY-KWH-D      REDEFINES WS-U2-ENERGY-KWH
000680                                PIC 9(11)      COMP-3.
000690     05 FILLER                  PIC X(15).
000700
000710*****************************************************************
000720*    WORK AREAS FOR THIS CALL
000730*****************************************************************
000740 01  WS-U2-WORK-AREA.
000750     05 WS-U2-POWER-KW          PIC 9(5)V99    COMP-3.
000760     05 WS-U2-DT-HR             PIC 9(2)V99    COMP-3.
000770     05 WS-U2-DELTA-E           PIC 9(7)V9999  COMP-3.
000780     05 WS-U2-SOC-DISPLAY       PIC 9(3)V99.
000790     05 FILLER                  PIC X(08).
000800
000810 01  WS-U2-BOUNDS-AREA.
000820     05 WS-U2-CAP-AS-9COMP      PIC 9(7)V9999  COMP-3.
000825*    RAW UNSCALED INTEGER VIEW OF THE UPPER BOUND, USED FOR THE
000826*    BOUNDS TRACE LINE IN 010-FIRST-CALL-INIT.
000830     05 WS-U2-CAP-AS-9COMP-D    REDEFINES WS-U2-CAP-AS-9COMP
000840                                PIC 9(11)      COMP-3.
000850     05 WS-U2-ZERO-AS-9COMP     PIC 9(7)V9999  COMP-3.
000855*    RAW UNSCALED INTEGER VIEW OF THE LOWER BOUND, USED FOR THE
000856*    SAME TRACE LINE.
000860     05 WS-U2-ZERO-AS-9COMP-D   REDEFINES WS-U2-ZERO-AS-9COMP
000870                                PIC 9(11)      COMP-3.
000880     05 FILLER                  PIC X(05).
000890
000900 LINKAGE SECTION.
000910 COPY PBTXNRC.
000920 COPY PBRESRC.
000930 COPY PBLINKRC.
000940
000950 PROCEDURE DIVISION USING TXN-RECORD
000960                          RESULT-RECORD
000970                          WS-DELTA-AREA.
000980
000990 000-PROCESS-ESS.
000995     ADD 1 TO WS-U2-CALL-CNT.
001000     PERFORM 010-FIRST-CALL-INIT
001010         THRU 010-FIRST-CALL-INIT-EXIT.
001020     MOVE TXN-POWER-KW TO WS-U2-POWER-KW.
001030     MOVE TXN-DT-HR    TO WS-U2-DT-HR.
001040     MOVE ZERO         TO WS-U2-DELTA-E.
001050     MOVE ZERO         TO WS-ENERGY-CHARGED
001060                           WS-ENERGY-DISCHGD.
001070     MOVE WS-U2-CAPACITY-KWH TO WS-U2-CAP-AS-9COMP.
001080     MOVE ZERO               TO WS-U2-ZERO-AS-9COMP.
001085     IF WS-U2-CALL-CNT = 1
001086         DISPLAY 'PBU2ESSM - BOUNDS CAP=' WS-U2-CAP-AS-9COMP-D
001087                 ' FLOOR=' WS-U2-ZERO-AS-9COMP-D
001088     END-IF.
001090     EVALUATE TRUE
001100         WHEN TXN-ACTION-CHARGE
001110             PERFORM 100-CHARGE-ESS
001120                 THRU 100-CHARGE-ESS-EXIT
001130         WHEN TXN-ACTION-DISCHARGE
001140             PERFORM 200-DISCHARGE-ESS
001150                 THRU 200-DISCHARGE-ESS-EXIT
001160         WHEN OTHER
001170             CONTINUE
001180     END-EVALUATE.
001190     PERFORM 900-FORMAT-RESULT
001200         THRU 900-FORMAT-RESULT-EXIT.
001210     GOBACK.
001220
001230 010-FIRST-CALL-INIT.
001240     IF WS-U2-NOT-FIRST-CALL
001250         GO TO 010-FIRST-CALL-INIT-EXIT
001260     END-IF.
001270     COMPUTE WS-U2-ENERGY-KWH ROUNDED =
001280         (WS-U2-SOC-INIT-PCT / 100) * WS-U2-CAPACITY-KWH.
001290     SET WS-U2-NOT-FIRST-CALL TO TRUE.
001300 010-FIRST-CALL-INIT-EXIT.
001310     EXIT.
001320
001330*****************************************************************
001340*    100-CHARGE-ESS - BUSINESS RULES U2 / CHG
001350*****************************************************************
001360 100-CHARGE-ESS.
001370     COMPUTE WS-U2-DELTA-E ROUNDED =
001380         WS-U2-POWER-KW * WS-U2-DT-HR.
001390     ADD WS-U2-DELTA-E TO WS-U2-ENERGY-KWH.
001400     IF WS-U2-ENERGY-KWH > WS-U2-CAP-AS-9COMP
001410         MOVE WS-U2-CAP-AS-9COMP TO WS-U2-ENERGY-KWH
001420     END-IF.
001430     MOVE WS-U2-DELTA-E TO WS-ENERGY-CHARGED.
001440 100-CHARGE-ESS-EXIT.
001450     EXIT.
001460
001470*****************************************************************
001480*    200-DISCHARGE-ESS - BUSINESS RULES U2 / DIS
001490*****************************************************************
001500 200-DISCHARGE-ESS.
001510     COMPUTE WS-U2-DELTA-E ROUNDED =
001520         WS-U2-POWER-KW * WS-U2-DT-HR.
001525*    WS-U2-ENERGY-KWH IS UNSIGNED - CLAMP THE DELTA TO WHAT IS
001526*    ACTUALLY IN STORE *BEFORE* THE SUBTRACT, OR A DISCHARGE
001527*    BIGGER THAN THE REMAINING ENERGY WRAPS TO ITS ABSOLUTE
001528*    VALUE INSTEAD OF GOING NEGATIVE.  SEE PB-163.
001529     IF WS-U2-DELTA-E > WS-U2-ENERGY-KWH
001530         MOVE WS-U2-ENERGY-KWH TO WS-U2-DELTA-E
001531     END-IF.
001532     SUBTRACT WS-U2-DELTA-E FROM WS-U2-ENERGY-KWH.
001570     MOVE WS-U2-DELTA-E TO WS-ENERGY-DISCHGD.
001580 200-DISCHARGE-ESS-EXIT.
001590     EXIT.
001600
001610*****************************************************************
001620*    900-FORMAT-RESULT - BUILD RESULT-RECORD FOR THIS EVENT
001630*****************************************************************
001640 900-FORMAT-RESULT.
001650     MOVE TXN-SEQ             TO RES-SEQ.
001660     MOVE TXN-UNIT            TO RES-UNIT.
001670     MOVE TXN-ACTION          TO RES-ACTION.
001680     COMPUTE RES-ENERGY-KWH ROUNDED = WS-U2-ENERGY-KWH.
001690     COMPUTE WS-U2-SOC-DISPLAY ROUNDED =
001700         (WS-U2-ENERGY-KWH / WS-U2-CAPACITY-KWH) * 100.
001710     MOVE WS-U2-SOC-DISPLAY   TO RES-SOC-PCT.
001720     MOVE ZERO                TO RES-TEMP-C.
001730     MOVE ZERO                TO RES-PRESS-BAR.
001740     MOVE 'OK'                TO RES-STATUS.
001750     SET WS-ACCEPTED       TO TRUE.
001755     DISPLAY 'PBU2ESSM CALL=' WS-U2-CALL-CNT
001756             ' ENERGY=' WS-U2-ENERGY-KWH-D.
001760 900-FORMAT-RESULT-EXIT.
001770     EXIT.
