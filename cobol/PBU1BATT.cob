000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PBU1BATT.
000030 AUTHOR.        K L PARKER.
000040 INSTALLATION.  MIDSTATE UTILITY DATA CENTER.
000050 DATE-WRITTEN.  11/14/1991.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090*                                                               *
000100*A    ABSTRACT..                                                *
000110*  UNIT MODULE FOR THE U1 LITHIUM-ION BATTERY-BANK MODEL IN     *
000120*  THE POWER BACKUP SIMULATION ENGINE.  CALLED ONCE PER         *
000130*  TRANSACTION CODED UNIT = 'BATT' BY THE DRIVER PBSIM000.      *
000140*  MAINTAINS STATE-OF-CHARGE AND STORED ENERGY ACROSS CALLS     *
000150*  FOR THE LIFE OF THE RUN AND APPLIES THE CHARGE/DISCHARGE     *
000160*  EFFICIENCY AND SOC-WINDOW RULES FOR THE BANK.                *
000170*                                                               *
000180*J    JCL..                                                     *
000190*     NONE - THIS IS A CALLED SUBPROGRAM, NOT A JOB STEP.       *
000200*                                                               *
000210*P    ENTRY PARAMETERS..                                        *
000220*     TXN-RECORD       (PBTXNRC)  - CURRENT TRANSACTION         *
000230*     RESULT-RECORD    (PBRESRC)  - RESULT TO BE FORMATTED      *
000240*     WS-DELTA-AREA (PBLINKRC) - RETURNED CHARGE/DISCH DELTAS*
000250*                                                               *
000260*E    ERRORS DETECTED BY THIS ELEMENT..                         *
000270*     NONE - OUT OF WINDOW REQUESTS ARE REJECTED BY STATUS TEXT.*
000280*                                                               *
000290*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
000300*     NONE.                                                     *
000310*                                                               *
000320*U    USER CONSTANTS AND TABLES REFERENCED..                    *
000330*     BANK CAPACITY, CHARGE/DISCHARGE EFFICIENCY, SOC WINDOW -  *
000340*     SEE WS-U1-CONSTANTS BELOW.                                *
000350*                                                               *
000360*M    MAINTENANCE LOG..                                        *
000370*     DATE       BY   TICKET    DESCRIPTION                     *
000380*     ---------- ---- --------- -----------------------------  *
000390*     11/14/1991  KLP PB-014    ORIGINAL CODING                 *
000400*     04/02/1999  KLP PB-014    Y2K DATE WINDOW REVIEW - N/C    *
000410*     07/22/2001  RDH PB-045    SOC WINDOW CAPPED AT BANK LIMIT *
000420*     03/09/2004  JLT PB-088    ROUNDING RULE REVIEWED - N/C    *
000430*     09/17/2009  WDM PB-131    ADDED IDLE STATUS FOR ZERO-FLOW *
000435*     02/14/2012  HJS PB-156    ADDED CALL-CNT AND SIZING/DEPTH *
000436*                               TRACE DISPLAYS FOR FLOOR AUDIT   *
000437*     09/10/2012  HJS PB-161    DELTA PARM RENAMED WS-DELTA-AREA*
000438*                               (WAS LK- PREFIX, NOT A SHOP HABIT*
000439*                               DROPPED SPECIAL-NAMES/TOP-OF-    *
000440*                               FORM - NO PRINT FILE IN THIS MOD*
000441*****************************************************************
000450
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000500
000510 DATA DIVISION.
000520 WORKING-STORAGE SECTION.
000525*    CALL COUNTER FOR THE FLOOR AUDIT TRACE - HOW MANY TIMES
000526*    THIS UNIT HAS BEEN INVOKED THIS RUN.  SEE PB-156.
000527 77  WS-U1-CALL-CNT             PIC 9(7)       COMP VALUE ZERO.
000530*****************************************************************
000540*    U1 CONFIGURATION CONSTANTS (COMPILE-TIME)
000550*****************************************************************
000560 01  WS-U1-CONSTANTS.
000570     05 WS-U1-MODULE-KWH        PIC 9(3)V9    VALUE 12.8.
000580     05 WS-U1-STACK-COUNT       PIC 9(3)       VALUE 16.
000590     05 WS-U1-AUTONOMY-DAYS     PIC 9(1)V9     VALUE 3.0.
000600     05 WS-U1-CHG-EFF           PIC 9V99       VALUE 0.96.
000610     05 WS-U1-DIS-EFF           PIC 9V99       VALUE 0.96.
000620     05 WS-U1-SOC-MIN           PIC 9V99       VALUE 0.20.
000630     05 WS-U1-SOC-MAX           PIC 9V99       VALUE 0.90.
000640     05 WS-U1-SOC-INIT          PIC 9V99       VALUE 1.00.
000650     05 FILLER                  PIC X(10).
000660
000670*****************************************************************
000680*    U1 PERSISTENT STATE - RETAINED ACROSS CALLS
000690*****************************************************************
000700 01  WS-U1-STATE.
000710     05 WS-U1-FIRST-CALL-SW     PIC X(1)       VALUE 'Y'.
000720         88 WS-U1-FIRST-CALL       VALUE 'Y'.
000730         88 WS-U1-NOT-FIRST-CALL   VALUE 'N'.
000740     05 WS-U1-BANK-CAP-KWH      PIC 9(7)V9999  COMP-3.
000741*    RAW UNSCALED INTEGER VIEW OF THE BANK SIZE, USED FOR THE
000742*    SIZING TRACE LINE IN 010-FIRST-CALL-INIT.
000743     05 WS-U1-BANK-CAP-KWH-D    REDEFINES WS-U1-BANK-CAP-KWH
000744                                PIC 9(11)      COMP-3.
000750     05 WS-U1-ENERGY-KWH        PIC 9(7)V9999  COMP-3.
000755*    RAW UNSCALED INTEGER VIEW OF STORED ENERGY, USED FOR THE
000756*    PER-CALL TRACE LINE IN 900-FORMAT-RESULT.
000757     05 WS-U1-ENERGY-KWH-D      REDEFINES WS-U1-ENERGY-KWH
000758                                PIC 9(11)      COMP-3.
000760     05 WS-U1-SOC-FRACTION      PIC 9V9999     COMP-3.
000770     05 WS-U1-DELTA-E           PIC 9(7)V9999  COMP-3.
000780     05 WS-U1-CAP-LIMIT         PIC 9(7)V9999  COMP-3.
000785*    RAW UNSCALED INTEGER VIEW OF THE HEADROOM LIMIT, USED FOR
000786*    THE PER-CALL TRACE LINE IN 900-FORMAT-RESULT.
000787     05 WS-U1-CAP-LIMIT-D       REDEFINES WS-U1-CAP-LIMIT
000788                                PIC 9(11)      COMP-3.
000790     05 FILLER                  PIC X(15).
000800
000810*****************************************************************
000820*    WORK AREAS FOR THIS CALL
000830*****************************************************************
000840 01  WS-U1-WORK-AREA.
000850     05 WS-U1-POWER-KW          PIC 9(5)V99    COMP-3.
000860     05 WS-U1-DT-HR             PIC 9(2)V99    COMP-3.
000870     05 WS-U1-SOC-DISPLAY       PIC 9(3)V99.
000880     05 WS-U1-STATUS-TEXT       PIC X(30)      VALUE SPACES.
000890     05 FILLER                  PIC X(08).
000900
001000 LINKAGE SECTION.
001010 COPY PBTXNRC.
001020 COPY PBRESRC.
001030 COPY PBLINKRC.
001040
001050 PROCEDURE DIVISION USING TXN-RECORD
001060                          RESULT-RECORD
001070                          WS-DELTA-AREA.
001080
001090 000-PROCESS-BATTERY.
001095     ADD 1 TO WS-U1-CALL-CNT.
001100     PERFORM 010-FIRST-CALL-INIT
001110         THRU 010-FIRST-CALL-INIT-EXIT.
001120     MOVE TXN-POWER-KW TO WS-U1-POWER-KW.
001130     MOVE TXN-DT-HR    TO WS-U1-DT-HR.
001150     MOVE ZERO          TO WS-U1-DELTA-E.
001160     MOVE ZERO          TO WS-ENERGY-CHARGED
001170                            WS-ENERGY-DISCHGD.
001180     EVALUATE TRUE
001190         WHEN TXN-ACTION-CHARGE
001200             PERFORM 100-CHARGE-BATTERY
001210                 THRU 100-CHARGE-BATTERY-EXIT
001220         WHEN TXN-ACTION-DISCHARGE
001230             PERFORM 200-DISCHARGE-BATTERY
001240                 THRU 200-DISCHARGE-BATTERY-EXIT
001250         WHEN OTHER
001260             MOVE 'IDLE'        TO WS-U1-STATUS-TEXT
001270     END-EVALUATE.
001280     PERFORM 900-FORMAT-RESULT
001290         THRU 900-FORMAT-RESULT-EXIT.
001300     GOBACK.
001310
001320 010-FIRST-CALL-INIT.
001330     IF WS-U1-NOT-FIRST-CALL
001340         GO TO 010-FIRST-CALL-INIT-EXIT
001350     END-IF.
001360     COMPUTE WS-U1-BANK-CAP-KWH ROUNDED =
001370         WS-U1-MODULE-KWH * WS-U1-STACK-COUNT
001380                          * WS-U1-AUTONOMY-DAYS.
001390     COMPUTE WS-U1-ENERGY-KWH ROUNDED =
001400         WS-U1-SOC-INIT * WS-U1-BANK-CAP-KWH.
001410     MOVE WS-U1-SOC-INIT TO WS-U1-SOC-FRACTION.
001415     DISPLAY 'PBU1BATT - BANK SIZED AT ' WS-U1-BANK-CAP-KWH-D
001416             ' (X.0001 KWH) FOR THIS RUN'.
001420     SET WS-U1-NOT-FIRST-CALL TO TRUE.
001430 010-FIRST-CALL-INIT-EXIT.
001440     EXIT.
001450
001460*****************************************************************
001470*    100-CHARGE-BATTERY - BUSINESS RULES U1 / CHG
001480*****************************************************************
001490 100-CHARGE-BATTERY.
001500     IF WS-U1-SOC-FRACTION >= WS-U1-SOC-MAX
001510         MOVE 'CHARGE-REJECTED: FULL' TO WS-U1-STATUS-TEXT
001520         GO TO 100-CHARGE-BATTERY-EXIT
001530     END-IF.
001540     COMPUTE WS-U1-DELTA-E ROUNDED =
001550         WS-U1-POWER-KW * WS-U1-CHG-EFF * WS-U1-DT-HR.
001560     COMPUTE WS-U1-CAP-LIMIT ROUNDED =
001570         (WS-U1-SOC-MAX * WS-U1-BANK-CAP-KWH) - WS-U1-ENERGY-KWH.
001580     IF WS-U1-DELTA-E > WS-U1-CAP-LIMIT
001590         MOVE WS-U1-CAP-LIMIT TO WS-U1-DELTA-E
001600     END-IF.
001610     IF WS-U1-DELTA-E < ZERO
001620         MOVE ZERO TO WS-U1-DELTA-E
001630     END-IF.
001640     ADD WS-U1-DELTA-E TO WS-U1-ENERGY-KWH.
001650     COMPUTE WS-U1-SOC-FRACTION ROUNDED =
001660         WS-U1-ENERGY-KWH / WS-U1-BANK-CAP-KWH.
001670     MOVE WS-U1-DELTA-E TO WS-ENERGY-CHARGED.
001680     IF WS-U1-DELTA-E > ZERO
001690         MOVE 'CHARGING' TO WS-U1-STATUS-TEXT
001700     ELSE
001710         MOVE 'IDLE'     TO WS-U1-STATUS-TEXT
001720     END-IF.
001730 100-CHARGE-BATTERY-EXIT.
001740     EXIT.
001750
001760*****************************************************************
001770*    200-DISCHARGE-BATTERY - BUSINESS RULES U1 / DIS
001780*****************************************************************
001790 200-DISCHARGE-BATTERY.
001800     IF WS-U1-SOC-FRACTION <= WS-U1-SOC-MIN
001810         MOVE 'DISCHARGE-REJECTED: LOW' TO WS-U1-STATUS-TEXT
001820         GO TO 200-DISCHARGE-BATTERY-EXIT
001830     END-IF.
001840     COMPUTE WS-U1-DELTA-E ROUNDED =
001850         (WS-U1-POWER-KW / WS-U1-DIS-EFF) * WS-U1-DT-HR.
001860     COMPUTE WS-U1-CAP-LIMIT ROUNDED =
001870         WS-U1-ENERGY-KWH - (WS-U1-SOC-MIN * WS-U1-BANK-CAP-KWH).
001880     IF WS-U1-DELTA-E > WS-U1-CAP-LIMIT
001890         MOVE WS-U1-CAP-LIMIT TO WS-U1-DELTA-E
001900     END-IF.
001910     IF WS-U1-DELTA-E < ZERO
001920         MOVE ZERO TO WS-U1-DELTA-E
001930     END-IF.
001940     SUBTRACT WS-U1-DELTA-E FROM WS-U1-ENERGY-KWH.
001950     COMPUTE WS-U1-SOC-FRACTION ROUNDED =
001960         WS-U1-ENERGY-KWH / WS-U1-BANK-CAP-KWH.
001970     MOVE WS-U1-DELTA-E TO WS-ENERGY-DISCHGD.
001980     IF WS-U1-DELTA-E > ZERO
001990         MOVE 'DISCHARGING' TO WS-U1-STATUS-TEXT
002000     ELSE
002010         MOVE 'IDLE'        TO WS-U1-STATUS-TEXT
002020     END-IF.
002030 200-DISCHARGE-BATTERY-EXIT.
002040     EXIT.
002050
002060*****************************************************************
002070*    900-FORMAT-RESULT - BUILD RESULT-RECORD FOR THIS EVENT
002080*****************************************************************
002090 900-FORMAT-RESULT.
002100     MOVE TXN-SEQ             TO RES-SEQ.
002110     MOVE TXN-UNIT            TO RES-UNIT.
002120     MOVE TXN-ACTION          TO RES-ACTION.
002130     COMPUTE RES-ENERGY-KWH ROUNDED = WS-U1-ENERGY-KWH.
002140     COMPUTE WS-U1-SOC-DISPLAY ROUNDED =
002150         WS-U1-SOC-FRACTION * 100.
002160     MOVE WS-U1-SOC-DISPLAY   TO RES-SOC-PCT.
002170     MOVE ZERO                TO RES-TEMP-C.
002180     MOVE ZERO                TO RES-PRESS-BAR.
002190     MOVE WS-U1-STATUS-TEXT   TO RES-STATUS.
002200     SET WS-ACCEPTED       TO TRUE.
002205     DISPLAY 'PBU1BATT CALL=' WS-U1-CALL-CNT
002206             ' ENERGY=' WS-U1-ENERGY-KWH-D
002207             ' LIMIT='  WS-U1-CAP-LIMIT-D.
002210 900-FORMAT-RESULT-EXIT.
002220     EXIT.
