000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PBU6WXPC.
000030 AUTHOR.        W D MARSH.
000040 INSTALLATION.  MIDSTATE UTILITY DATA CENTER.
000050 DATE-WRITTEN.  12/09/1991.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090*                                                               *
000100*A    ABSTRACT..                                                *
000110*  UNIT MODULE FOR THE U6 PRECIPITATION-LIKELIHOOD ESTIMATOR    *
000120*  IN THE POWER BACKUP SIMULATION ENGINE.  CALLED ONCE PER      *
000130*  TRANSACTION CODED UNIT = 'WX  ' ACTION 'OBS' BY THE DRIVER   *
000140*  PBSIM000.  TAKES A TEMPERATURE / WIND / HUMIDITY OBSERVATION *
000150*  AND RETURNS A HEURISTIC PRECIPITATION PERCENT, USED          *
000160*  DOWNSTREAM TO ANTICIPATE LOAD ON THE HYDROGEN AND BATTERY    *
000170*  BACKUP UNITS.  UNLIKE THE OTHER FIVE UNITS THIS MODULE       *
000180*  CARRIES NO PERSISTENT STATE ACROSS CALLS.                    *
000190*                                                               *
000200*J    JCL..                                                     *
000210*     NONE - THIS IS A CALLED SUBPROGRAM, NOT A JOB STEP.       *
000220*                                                               *
000230*P    ENTRY PARAMETERS..                                        *
000240*     TXN-RECORD       (PBTXNRC)  - CURRENT TRANSACTION         *
000250*     RESULT-RECORD    (PBRESRC)  - RESULT TO BE FORMATTED      *
000260*     WS-DELTA-AREA (PBLINKRC) - UNUSED BY THIS MODULE        *
000270*                                                               *
000280*E    ERRORS DETECTED BY THIS ELEMENT..                         *
000290*     NONE.                                                     *
000300*                                                               *
000310*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
000320*     NONE.                                                     *
000330*                                                               *
000340*U    USER CONSTANTS AND TABLES REFERENCED..                    *
000350*     HUMIDITY/TEMPERATURE/WIND CLIP THRESHOLDS AND WEIGHTS -   *
000360*     SEE WS-U6-CONSTANTS BELOW.                                *
000370*                                                               *
000380*M    MAINTENANCE LOG..                                        *
000390*     DATE       BY   TICKET    DESCRIPTION                     *
000400*     ---------- ---- --------- -----------------------------  *
000410*     12/09/1991  WDM PB-014    ORIGINAL CODING                 *
000420*     07/21/1999  WDM PB-014    Y2K DATE WINDOW REVIEW - N/C    *
000430*     04/02/2004  RDH PB-071    TRUNCATION CONFIRMED TOWARD     *
000440*                               ZERO, NOT ROUNDED - PRIOR BUILD *
000450*                               ROUNDED IN ERROR, SEE PB-071    *
000460*     10/15/2010  KLP PB-141    SCORE CLIPS MOVED TO A COMMON   *
000470*                               PARAGRAPH FOR EACH OF THE THREE *
000480*                               INPUTS                          *
000485*     04/02/2012  HJS PB-156    ADDED CALL-CNT AND PER-SCORE    *
000486*                               TRACE DISPLAY FOR FLOOR AUDIT   *
000487*     09/10/2012  HJS PB-161    DROPPED SPECIAL-NAMES/TOP-OF-   *
000488*                               FORM - NO PRINT FILE IN THIS    *
000489*                               MODULE; DELTA PARM RENAMED      *
000490*                               WS-DELTA-AREA (WAS LK- PREFIX)  *
000492*     09/28/2012  HJS PB-163    HUMIDITY AND WIND SCORES NOW    *
000493*                               GUARD THE SIGN BEFORE THE       *
000494*                               COMPUTE, THE SAME WAY THE       *
000495*                               TEMPERATURE SCORE ALREADY DOES  *
000496*                               - BOTH FIELDS ARE UNSIGNED AND  *
000497*                               WERE SCORING BELOW-BASE READINGS*
000498*                               BACKWARDS                       *
000499*****************************************************************
000500
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000550
000560 DATA DIVISION.
000570 WORKING-STORAGE SECTION.
000575*    CALL COUNTER FOR THE FLOOR AUDIT TRACE - HOW MANY TIMES
000576*    THIS UNIT HAS BEEN INVOKED THIS RUN.  SEE PB-156.
000577 77  WS-U6-CALL-CNT             PIC 9(7)       COMP VALUE ZERO.
000580*****************************************************************
000590*    U6 CONFIGURATION CONSTANTS (COMPILE-TIME)
000600*****************************************************************
000610 01  WS-U6-CONSTANTS.
000620     05 WS-U6-HUMID-BASE        PIC 9(2)       VALUE 85.
000630     05 WS-U6-HUMID-SPAN        PIC 9(2)       VALUE 15.
000640     05 WS-U6-TEMP-BASE         PIC 9(2)        VALUE 24.
000650     05 WS-U6-TEMP-SPAN         PIC 9(2)        VALUE 10.
000660     05 WS-U6-WIND-BASE         PIC 9(2)        VALUE 17.
000670     05 WS-U6-WIND-SPAN         PIC 9(2)        VALUE 20.
000680     05 WS-U6-HUMID-WEIGHT      PIC 9(2)        VALUE 50.
000690     05 WS-U6-TEMP-WEIGHT       PIC 9(2)        VALUE 30.
000700     05 WS-U6-WIND-WEIGHT       PIC 9(2)        VALUE 20.
000710     05 WS-U6-SCALE-FACTOR      PIC 9V9         VALUE 1.5.
000720     05 FILLER                  PIC X(10).
000730
000740*****************************************************************
000750*    WORK AREAS FOR THIS CALL - NO PERSISTENT STATE IN U6
000760*****************************************************************
000770 01  WS-U6-WORK-AREA.
000780     05 WS-U6-TEMP-C            PIC S9(3)V9    COMP-3.
000790     05 WS-U6-WIND-KMH          PIC 9(3)V9     COMP-3.
000800     05 WS-U6-HUMID-PCT         PIC 9(3)V9     COMP-3.
000810     05 WS-U6-HUMID-SCORE       PIC 9V9999     COMP-3.
000815*    RAW UNSCALED INTEGER VIEW OF THE HUMIDITY SCORE, USED FOR
000816*    THE PER-CALL SCORE TRACE LINE IN 400-WEIGHT-AND-SCALE.
000820     05 WS-U6-HUMID-SCORE-D     REDEFINES WS-U6-HUMID-SCORE
000830                                PIC 9(5)       COMP-3.
000840     05 WS-U6-TEMP-SCORE        PIC 9V9999     COMP-3.
000845*    RAW UNSCALED INTEGER VIEW OF THE TEMPERATURE SCORE, USED
000846*    FOR THE SAME TRACE LINE.
000850     05 WS-U6-TEMP-SCORE-D      REDEFINES WS-U6-TEMP-SCORE
000860                                PIC 9(5)       COMP-3.
000870     05 WS-U6-WIND-SCORE        PIC 9V9999     COMP-3.
000875*    RAW UNSCALED INTEGER VIEW OF THE WIND SCORE, USED FOR THE
000876*    SAME TRACE LINE.
000880     05 WS-U6-WIND-SCORE-D      REDEFINES WS-U6-WIND-SCORE
000890                                PIC 9(5)       COMP-3.
000900     05 WS-U6-WEIGHTED          PIC 9(3)V9999  COMP-3.
000910     05 WS-U6-SCALED            PIC 9(3)V9999  COMP-3.
000920     05 WS-U6-RESULT-PCT        PIC 9(3)       COMP.
000930     05 WS-U6-CLIP-LOW          PIC 9V9999     COMP-3.
000940     05 WS-U6-CLIP-HIGH         PIC 9V9999     COMP-3.
000950     05 FILLER                  PIC X(06).
000960
000970 LINKAGE SECTION.
000980 COPY PBTXNRC.
000990 COPY PBRESRC.
001000 COPY PBLINKRC.
001010
001020 PROCEDURE DIVISION USING TXN-RECORD
001030                          RESULT-RECORD
001040                          WS-DELTA-AREA.
001050
001060 000-PROCESS-WEATHER.
001065     ADD 1 TO WS-U6-CALL-CNT.
001070     MOVE TXN-TEMP-C      TO WS-U6-TEMP-C.
001080     MOVE TXN-WIND-KMH    TO WS-U6-WIND-KMH.
001090     MOVE TXN-HUMID-PCT   TO WS-U6-HUMID-PCT.
001100     MOVE ZERO            TO WS-H2-PRODUCED
001110                             WS-H2-CONSUMED.
001120     PERFORM 100-SCORE-HUMIDITY
001130         THRU 100-SCORE-HUMIDITY-EXIT.
001140     PERFORM 200-SCORE-TEMPERATURE
001150         THRU 200-SCORE-TEMPERATURE-EXIT.
001160     PERFORM 300-SCORE-WIND
001170         THRU 300-SCORE-WIND-EXIT.
001180     PERFORM 400-WEIGHT-AND-SCALE
001190         THRU 400-WEIGHT-AND-SCALE-EXIT.
001200     PERFORM 900-FORMAT-RESULT
001210         THRU 900-FORMAT-RESULT-EXIT.
001220     GOBACK.
001230
001240*****************************************************************
001250*    100-SCORE-HUMIDITY - HUMIDITY_SCORE = CLIP((H-85)/15,0,1)
001260*****************************************************************
001270 100-SCORE-HUMIDITY.
001272*    WS-U6-HUMID-SCORE IS UNSIGNED - WHEN HUMIDITY IS BELOW THE
001273*    BASE (THE COMMON CASE) THE RAW RATIO IS NEGATIVE AND THE
001274*    FIELD STORES THE ABSOLUTE VALUE INSTEAD, WHICH THE CLIP
001275*    BELOW THEN LETS THROUGH BACKWARDS.  GUARD THE SIGN FIRST,
001276*    THE SAME WAY 200-SCORE-TEMPERATURE ALREADY DOES.  PB-163.
001277     IF WS-U6-HUMID-PCT <= WS-U6-HUMID-BASE
001278         MOVE ZERO TO WS-U6-HUMID-SCORE
001279     ELSE
001280         COMPUTE WS-U6-HUMID-SCORE ROUNDED =
001290             (WS-U6-HUMID-PCT - WS-U6-HUMID-BASE) / WS-U6-HUMID-SPAN
001300             ON SIZE ERROR
001310                 MOVE ZERO TO WS-U6-HUMID-SCORE
001320         END-COMPUTE
001321     END-IF.
001330     MOVE ZERO TO WS-U6-CLIP-LOW.
001340     MOVE 1    TO WS-U6-CLIP-HIGH.
001350     IF WS-U6-HUMID-SCORE < WS-U6-CLIP-LOW
001360         MOVE WS-U6-CLIP-LOW TO WS-U6-HUMID-SCORE
001370     END-IF.
001380     IF WS-U6-HUMID-SCORE > WS-U6-CLIP-HIGH
001390         MOVE WS-U6-CLIP-HIGH TO WS-U6-HUMID-SCORE
001400     END-IF.
001410 100-SCORE-HUMIDITY-EXIT.
001420     EXIT.
001430
001440*****************************************************************
001450*    200-SCORE-TEMPERATURE - TEMP_SCORE = CLIP((24-T)/10,0,1)
001460*    NOTE WS-U6-TEMP-C IS SIGNED - (24-T) CAN EXCEED 24 WHEN T
001470*    IS BELOW FREEZING, SO THE WORK FIELD MUST STAY UNSIGNED
001480*    ONLY AFTER THE LOW-SIDE CLIP BELOW IS APPLIED.
001490*****************************************************************
001500 200-SCORE-TEMPERATURE.
001510     IF WS-U6-TEMP-C >= WS-U6-TEMP-BASE
001520         MOVE ZERO TO WS-U6-TEMP-SCORE
001530     ELSE
001540         COMPUTE WS-U6-TEMP-SCORE ROUNDED =
001550             (WS-U6-TEMP-BASE - WS-U6-TEMP-C) / WS-U6-TEMP-SPAN
001560     END-IF.
001570     MOVE ZERO TO WS-U6-CLIP-LOW.
001580     MOVE 1    TO WS-U6-CLIP-HIGH.
001590     IF WS-U6-TEMP-SCORE < WS-U6-CLIP-LOW
001600         MOVE WS-U6-CLIP-LOW TO WS-U6-TEMP-SCORE
001610     END-IF.
001620     IF WS-U6-TEMP-SCORE > WS-U6-CLIP-HIGH
001630         MOVE WS-U6-CLIP-HIGH TO WS-U6-TEMP-SCORE
001640     END-IF.
001650 200-SCORE-TEMPERATURE-EXIT.
001660     EXIT.
001670
001680*****************************************************************
001690*    300-SCORE-WIND - WIND_SCORE = CLIP((W-17)/20,0,1)
001700*****************************************************************
001710 300-SCORE-WIND.
001712*    WS-U6-WIND-SCORE IS UNSIGNED - WHEN WIND IS BELOW THE BASE
001713*    (THE COMMON CASE) THE RAW RATIO IS NEGATIVE AND THE FIELD
001714*    STORES THE ABSOLUTE VALUE INSTEAD, WHICH THE CLIP BELOW
001715*    THEN LETS THROUGH BACKWARDS.  GUARD THE SIGN FIRST, THE
001716*    SAME WAY 200-SCORE-TEMPERATURE ALREADY DOES.  PB-163.
001717     IF WS-U6-WIND-KMH <= WS-U6-WIND-BASE
001718         MOVE ZERO TO WS-U6-WIND-SCORE
001719     ELSE
001720         COMPUTE WS-U6-WIND-SCORE ROUNDED =
001730             (WS-U6-WIND-KMH - WS-U6-WIND-BASE) / WS-U6-WIND-SPAN
001740             ON SIZE ERROR
001750                 MOVE ZERO TO WS-U6-WIND-SCORE
001760         END-COMPUTE
001761     END-IF.
001770     MOVE ZERO TO WS-U6-CLIP-LOW.
001780     MOVE 1    TO WS-U6-CLIP-HIGH.
001790     IF WS-U6-WIND-SCORE < WS-U6-CLIP-LOW
001800         MOVE WS-U6-CLIP-LOW TO WS-U6-WIND-SCORE
001810     END-IF.
001820     IF WS-U6-WIND-SCORE > WS-U6-CLIP-HIGH
001830         MOVE WS-U6-CLIP-HIGH TO WS-U6-WIND-SCORE
001840     END-IF.
001850 300-SCORE-WIND-EXIT.
001860     EXIT.
001870
001880*****************************************************************
001890*    400-WEIGHT-AND-SCALE - WEIGHTED SUM, SCALE BY 1.5, THEN
001900*    TRUNCATE TOWARD ZERO (NOT ROUNDED - SEE MAINT LOG PB-071)
001910*    AND CLIP THE INTEGER RESULT TO 0-100.
001920*****************************************************************
001930 400-WEIGHT-AND-SCALE.
001940     COMPUTE WS-U6-WEIGHTED ROUNDED =
001950         (WS-U6-HUMID-WEIGHT * WS-U6-HUMID-SCORE)
001960          + (WS-U6-TEMP-WEIGHT  * WS-U6-TEMP-SCORE)
001970          + (WS-U6-WIND-WEIGHT  * WS-U6-WIND-SCORE).
001980     COMPUTE WS-U6-SCALED ROUNDED =
001990         WS-U6-WEIGHTED * WS-U6-SCALE-FACTOR.
002000     COMPUTE WS-U6-RESULT-PCT = WS-U6-SCALED.
002010     IF WS-U6-RESULT-PCT > 100
002020         MOVE 100 TO WS-U6-RESULT-PCT
002030     END-IF.
002035     DISPLAY 'PBU6WXPC CALL=' WS-U6-CALL-CNT
002036             ' H=' WS-U6-HUMID-SCORE-D
002037             ' T=' WS-U6-TEMP-SCORE-D
002038             ' W=' WS-U6-WIND-SCORE-D.
002040 400-WEIGHT-AND-SCALE-EXIT.
002050     EXIT.
002060
002070*****************************************************************
002080*    900-FORMAT-RESULT - BUILD RESULT-RECORD FOR THIS EVENT
002090*****************************************************************
002100 900-FORMAT-RESULT.
002110     MOVE TXN-SEQ             TO RES-SEQ.
002120     MOVE TXN-UNIT            TO RES-UNIT.
002130     MOVE TXN-ACTION          TO RES-ACTION.
002140     MOVE ZERO                TO RES-ENERGY-KWH.
002150     MOVE WS-U6-RESULT-PCT    TO RES-SOC-PCT.
002160     MOVE ZERO                TO RES-TEMP-C.
002170     MOVE ZERO                TO RES-PRESS-BAR.
002180     MOVE 'OBSERVATION'       TO RES-STATUS.
002190     SET WS-ACCEPTED       TO TRUE.
002200 900-FORMAT-RESULT-EXIT.
002210     EXIT.
