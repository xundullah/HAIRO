000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PBU5HFST.
000030 AUTHOR.        R D HOLLOWAY.
000040 INSTALLATION.  MIDSTATE UTILITY DATA CENTER.
000050 DATE-WRITTEN.  12/02/1991.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090*                                                               *
000100*A    ABSTRACT..                                                *
000110*  UNIT MODULE FOR THE U5 HYDROGEN FUEL SYSTEM TRACKED BY MASS  *
000120*  WITH THERMAL AND PRESSURE DYNAMICS IN THE POWER BACKUP       *
000130*  SIMULATION ENGINE.  CALLED ONCE PER TRANSACTION CODED        *
000140*  UNIT = 'HFST' BY THE DRIVER PBSIM000.  TANK TEMPERATURE      *
000150*  RISES ON PRODUCE/CONSUME AND DRIFTS DOWN WHEN IDLE; TANK     *
000160*  PRESSURE IS DERIVED FROM MASS AND TEMPERATURE BY THE IDEAL   *
000170*  GAS LAW AFTER EVERY TEMPERATURE UPDATE, WITH AN OVER-TEMP    *
000180*  COOLDOWN AND AN OVER-PRESSURE VENT AHEAD OF PRODUCTION.      *
000190*                                                               *
000200*J    JCL..                                                     *
000210*     NONE - THIS IS A CALLED SUBPROGRAM, NOT A JOB STEP.       *
000220*                                                               *
000230*P    ENTRY PARAMETERS..                                        *
000240*     TXN-RECORD       (PBTXNRC)  - CURRENT TRANSACTION         *
000250*     RESULT-RECORD    (PBRESRC)  - RESULT TO BE FORMATTED      *
000260*     WS-DELTA-AREA (PBLINKRC) - RETURNED H2 PRODUCE/CONSUME *
000270*                                   MASS DELTAS                 *
000280*                                                               *
000290*E    ERRORS DETECTED BY THIS ELEMENT..                         *
000300*     NONE.                                                     *
000310*                                                               *
000320*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
000330*     NONE.                                                     *
000340*                                                               *
000350*U    USER CONSTANTS AND TABLES REFERENCED..                    *
000360*     TANK CAPACITY, VOLUME, FUEL CELL LIMITS, THERMAL          *
000370*     COEFFICIENTS - SEE WS-U5-CONSTANTS BELOW.                 *
000380*                                                               *
000390*M    MAINTENANCE LOG..                                        *
000400*     DATE       BY   TICKET    DESCRIPTION                     *
000410*     ---------- ---- --------- -----------------------------  *
000420*     12/02/1991  RDH PB-014    ORIGINAL CODING                 *
000430*     06/14/1999  RDH PB-014    Y2K DATE WINDOW REVIEW - N/C    *
000440*     03/19/2003  KLP PB-061    OVER-PRESSURE VENT CHECKED AHEAD *
000450*                               OF PRODUCTION, NOT AFTER - THE  *
000460*                               ORIGINAL LOGIC VENTED ONE EVENT *
000470*                               TOO LATE                        *
000480*     08/07/2009  WDM PB-129    IDLE COOLING FLOOR SET AT 0 C   *
000490*     02/24/2011  JLT PB-147    OVER-TEMP PAUSE NOW COOLS AND   *
000500*                               REPORTS A PRESSURE LIKE IDLE    *
000510*                               DOES, PER REVISED USER SPEC     *
000515*     03/26/2012  HJS PB-156    ADDED CALL-CNT AND MASS/PRESS/  *
000516*                               DELTA TRACE DISPLAYS FOR FLOOR  *
000517*                               AUDIT                           *
000518*     09/10/2012  HJS PB-161    DROPPED SPECIAL-NAMES/TOP-OF-   *
000519*                               FORM - NO PRINT FILE IN THIS    *
000520*                               MODULE; DELTA PARM RENAMED      *
000521*                               WS-DELTA-AREA (WAS LK- PREFIX)  *
000522*     09/28/2012  HJS PB-163    CONSUME NOW TESTS THE DELTA     *
000523*                               AGAINST THE TANK AHEAD OF THE   *
000524*                               SUBTRACT - MASS-KG FIELD IS     *
000525*                               UNSIGNED AND WAS WRAPPING TO    *
000526*                               ABS VALUE INSTEAD OF GOING      *
000527*                               NEGATIVE, SO TANK EMPTY NEVER   *
000528*                               FIRED                           *
000529*****************************************************************
000530
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000580
000590 DATA DIVISION.
000600 WORKING-STORAGE SECTION.
000605*    CALL COUNTER FOR THE FLOOR AUDIT TRACE - HOW MANY TIMES
000606*    THIS UNIT HAS BEEN INVOKED THIS RUN.  SEE PB-156.
000607 77  WS-U5-CALL-CNT             PIC 9(7)       COMP VALUE ZERO.
000610*****************************************************************
000620*    U5 CONFIGURATION CONSTANTS (COMPILE-TIME)
000630*****************************************************************
000640 01  WS-U5-CONSTANTS.
000650     05 WS-U5-TANK-CAP-KG       PIC 9(3)       VALUE 150.
000660     05 WS-U5-TANK-VOL-L        PIC 9(4)       VALUE 2250.
000670     05 WS-U5-FUELCELL-EFF      PIC 9V99       VALUE 0.53.
000680     05 WS-U5-FUELCELL-MAX-KW   PIC 9(2)       VALUE 30.
000690     05 WS-U5-ELECTR-MAX-KW     PIC 9(3)       VALUE 100.
000700     05 WS-U5-H2-KWH-PER-KG     PIC 9(2)V9     VALUE 39.4.
000710     05 WS-U5-PRESS-NOM-BAR     PIC 9(3)       VALUE 600.
000720     05 WS-U5-PRESS-RESET-BAR   PIC 9(3)       VALUE 314.
000730     05 WS-U5-TEMP-OVER-C       PIC 9(2)       VALUE 45.
000740     05 WS-U5-PROD-COEF         PIC 9V9        VALUE 1.5.
000750     05 WS-U5-CONS-COEF         PIC 9V9        VALUE 1.2.
000760     05 WS-U5-COOL-COEF         PIC 9V9        VALUE 0.5.
000770     05 WS-U5-MOLAR-MASS-G      PIC 9V999      VALUE 2.016.
000780     05 WS-U5-GAS-CONSTANT      PIC 9V99999    VALUE 0.08314.
000790     05 WS-U5-MASS-INIT-KG      PIC 9(3)V9     VALUE 042.0.
000800     05 WS-U5-TEMP-INIT-C       PIC 9(2)       VALUE 25.
000810     05 WS-U5-PRESS-INIT-BAR    PIC 9(3)       VALUE 314.
000820     05 FILLER                  PIC X(06).
000830
000840*****************************************************************
000850*    U5 PERSISTENT STATE - RETAINED ACROSS CALLS
000860*****************************************************************
000870 01  WS-U5-STATE.
000880     05 WS-U5-FIRST-CALL-SW     PIC X(1)       VALUE 'Y'.
000890         88 WS-U5-FIRST-CALL       VALUE 'Y'.
000900         88 WS-U5-NOT-FIRST-CALL   VALUE 'N'.
000910     05 WS-U5-MASS-KG           PIC 9(3)V9999  COMP-3.
000915*    RAW UNSCALED INTEGER VIEW OF STORED H2 MASS, USED FOR THE
000916*    PER-CALL TRACE LINE IN 900-FORMAT-RESULT.
000920     05 WS-U5-MASS-KG-D         REDEFINES WS-U5-MASS-KG
000930                                PIC 9(7)       COMP-3.
000940     05 WS-U5-TEMP-C            PIC S9(3)V99   COMP-3.
000950     05 WS-U5-PRESS-BAR         PIC 9(4)V9999  COMP-3.
000955*    RAW UNSCALED INTEGER VIEW OF THE ESTIMATED PRESSURE, USED
000956*    FOR THE SAME TRACE LINE.
000960     05 WS-U5-PRESS-BAR-D       REDEFINES WS-U5-PRESS-BAR
000970                                PIC 9(8)       COMP-3.
000980     05 FILLER                  PIC X(10).
000990
001000*****************************************************************
001010*    WORK AREAS FOR THIS CALL
001020*****************************************************************
001030 01  WS-U5-WORK-AREA.
001040     05 WS-U5-POWER-KW          PIC 9(5)V99    COMP-3.
001050     05 WS-U5-DT-HR             PIC 9(2)V99    COMP-3.
001060     05 WS-U5-MASS-DELTA-KG     PIC 9(3)V9999  COMP-3.
001065*    RAW UNSCALED INTEGER VIEW OF THIS CALL'S MASS DELTA, USED
001066*    FOR THE PRODUCE/CONSUME TRACE LINES BELOW.
001070     05 WS-U5-MASS-DELTA-D      REDEFINES WS-U5-MASS-DELTA-KG
001080                                PIC 9(7)       COMP-3.
001090     05 WS-U5-MOLES-MOL         PIC 9(6)V99    COMP-3.
001100     05 WS-U5-FILL-DISPLAY      PIC 9(3)V99.
001110     05 WS-U5-TEMP-DISPLAY      PIC S9(3)V9.
001120     05 WS-U5-PRESS-DISPLAY     PIC 9(4)V9.
001130     05 WS-U5-STATUS-TEXT       PIC X(30)      VALUE SPACES.
001140     05 WS-U5-STATUS-WORK       PIC X(30)      VALUE SPACES.
001150     05 FILLER                  PIC X(08).
001160
001170 LINKAGE SECTION.
001180 COPY PBTXNRC.
001190 COPY PBRESRC.
001200 COPY PBLINKRC.
001210
001220 PROCEDURE DIVISION USING TXN-RECORD
001230                          RESULT-RECORD
001240                          WS-DELTA-AREA.
001250
001260 000-PROCESS-HFS-THERMAL.
001265     ADD 1 TO WS-U5-CALL-CNT.
001270     PERFORM 010-FIRST-CALL-INIT
001280         THRU 010-FIRST-CALL-INIT-EXIT.
001290     MOVE TXN-POWER-KW TO WS-U5-POWER-KW.
001300     MOVE TXN-DT-HR    TO WS-U5-DT-HR.
001310     MOVE ZERO         TO WS-U5-MASS-DELTA-KG.
001320     MOVE ZERO         TO WS-H2-PRODUCED
001330                           WS-H2-CONSUMED.
001340     EVALUATE TRUE
001350         WHEN TXN-ACTION-PRODUCE
001360             PERFORM 100-PRODUCE-H2
001370                 THRU 100-PRODUCE-H2-EXIT
001380         WHEN TXN-ACTION-CONSUME
001390             PERFORM 200-CONSUME-H2
001400                 THRU 200-CONSUME-H2-EXIT
001410         WHEN TXN-ACTION-IDLE
001420             PERFORM 300-IDLE-COOL
001430                 THRU 300-IDLE-COOL-EXIT
001440         WHEN OTHER
001450             CONTINUE
001460     END-EVALUATE.
001470     PERFORM 900-FORMAT-RESULT
001480         THRU 900-FORMAT-RESULT-EXIT.
001490     GOBACK.
001500
001510 010-FIRST-CALL-INIT.
001520     IF WS-U5-NOT-FIRST-CALL
001530         GO TO 010-FIRST-CALL-INIT-EXIT
001540     END-IF.
001550     MOVE WS-U5-MASS-INIT-KG     TO WS-U5-MASS-KG.
001560     MOVE WS-U5-TEMP-INIT-C      TO WS-U5-TEMP-C.
001570     MOVE WS-U5-PRESS-INIT-BAR   TO WS-U5-PRESS-BAR.
001580     SET WS-U5-NOT-FIRST-CALL TO TRUE.
001590 010-FIRST-CALL-INIT-EXIT.
001600     EXIT.
001610
001620*****************************************************************
001630*    100-PRODUCE-H2 - BUSINESS RULES U5 / PRD
001640*    OVER-TEMP (BEFORE THE EVENT) COOLS AND REPORTS, NO
001650*    PRODUCTION.  OVER-PRESSURE (ALSO BEFORE THE EVENT, ON THE
001660*    PRIOR PRESSURE READING) VENTS AND REPORTS, NO PRODUCTION.
001670*****************************************************************
001680 100-PRODUCE-H2.
001690     IF WS-U5-TEMP-C > WS-U5-TEMP-OVER-C
001700         PERFORM 700-APPLY-TEMPERATURE
001710             THRU 700-APPLY-TEMPERATURE-EXIT
001720         MOVE 'PAUSED: COOLING' TO WS-U5-STATUS-TEXT
001730         PERFORM 800-COMPUTE-PRESSURE
001740             THRU 800-COMPUTE-PRESSURE-EXIT
001750         GO TO 100-PRODUCE-H2-EXIT
001760     END-IF.
001770     IF WS-U5-PRESS-BAR > WS-U5-PRESS-NOM-BAR
001780         MOVE WS-U5-PRESS-RESET-BAR TO WS-U5-PRESS-BAR
001790         MOVE 'PAUSED: VENTING' TO WS-U5-STATUS-TEXT
001800         GO TO 100-PRODUCE-H2-EXIT
001810     END-IF.
001820     IF WS-U5-POWER-KW > WS-U5-ELECTR-MAX-KW
001830         MOVE WS-U5-ELECTR-MAX-KW TO WS-U5-POWER-KW
001840         MOVE 'LIMITED: ELECTROLYZER' TO WS-U5-STATUS-TEXT
001850     ELSE
001860         MOVE 'OK' TO WS-U5-STATUS-TEXT
001870     END-IF.
001880     COMPUTE WS-U5-MASS-DELTA-KG ROUNDED =
001890         (WS-U5-POWER-KW * 0.65 / WS-U5-H2-KWH-PER-KG)
001900           * WS-U5-DT-HR.
001970     ADD WS-U5-MASS-DELTA-KG TO WS-U5-MASS-KG.
001980     IF WS-U5-MASS-KG > WS-U5-TANK-CAP-KG
001990         MOVE WS-U5-TANK-CAP-KG TO WS-U5-MASS-KG
002000         MOVE WS-U5-STATUS-TEXT TO WS-U5-STATUS-WORK
002010         STRING WS-U5-STATUS-WORK DELIMITED BY '  '
002020                ' TANK FULL'      DELIMITED BY SIZE
002030                INTO WS-U5-STATUS-TEXT
002040     END-IF.
002050     MOVE WS-U5-MASS-DELTA-KG TO WS-H2-PRODUCED.
002055     DISPLAY 'PBU5HFST - H2 PRODUCED DELTA=' WS-U5-MASS-DELTA-D.
002060     COMPUTE WS-U5-TEMP-C ROUNDED =
002070         WS-U5-TEMP-C +
002080             (WS-U5-PROD-COEF * (WS-U5-POWER-KW / 100)
002090                              * WS-U5-DT-HR).
002100     PERFORM 800-COMPUTE-PRESSURE
002110         THRU 800-COMPUTE-PRESSURE-EXIT.
002120 100-PRODUCE-H2-EXIT.
002130     EXIT.
002140
002150*****************************************************************
002160*    200-CONSUME-H2 - BUSINESS RULES U5 / CON
002170*    OVER-TEMP CHECK ONLY - NO PRESSURE CHECK ON THE CONSUME
002180*    SIDE PER THE BUSINESS RULE.
002190*****************************************************************
002200 200-CONSUME-H2.
002210     IF WS-U5-TEMP-C > WS-U5-TEMP-OVER-C
002220         PERFORM 700-APPLY-TEMPERATURE
002230             THRU 700-APPLY-TEMPERATURE-EXIT
002240         MOVE 'PAUSED: COOLING' TO WS-U5-STATUS-TEXT
002250         PERFORM 800-COMPUTE-PRESSURE
002260             THRU 800-COMPUTE-PRESSURE-EXIT
002270         GO TO 200-CONSUME-H2-EXIT
002280     END-IF.
002290     IF WS-U5-POWER-KW > WS-U5-FUELCELL-MAX-KW
002300         MOVE WS-U5-FUELCELL-MAX-KW TO WS-U5-POWER-KW
002310         MOVE 'LIMITED: FUEL CELL' TO WS-U5-STATUS-TEXT
002320     ELSE
002330         MOVE 'OK' TO WS-U5-STATUS-TEXT
002340     END-IF.
002350     COMPUTE WS-U5-MASS-DELTA-KG ROUNDED =
002360         (WS-U5-POWER-KW
002370            / (WS-U5-FUELCELL-EFF * WS-U5-H2-KWH-PER-KG))
002380              * WS-U5-DT-HR.
002382*    WS-U5-MASS-KG IS UNSIGNED - TEST AGAINST WHAT IS IN THE
002383*    TANK *BEFORE* THE SUBTRACT, OR A CONSUME BIGGER THAN THE
002384*    REMAINING MASS WRAPS TO ITS ABSOLUTE VALUE INSTEAD OF GOING
002385*    NEGATIVE AND THE TANK-EMPTY CHECK NEVER FIRES.  SEE PB-163.
002390     IF WS-U5-MASS-DELTA-KG >= WS-U5-MASS-KG
002391         MOVE WS-U5-MASS-KG TO WS-U5-MASS-DELTA-KG
002392         MOVE ZERO TO WS-U5-MASS-KG
002393         MOVE WS-U5-STATUS-TEXT TO WS-U5-STATUS-WORK
002430         STRING WS-U5-STATUS-WORK DELIMITED BY '  '
002440                ' TANK EMPTY'     DELIMITED BY SIZE
002450                INTO WS-U5-STATUS-TEXT
002455     ELSE
002456         SUBTRACT WS-U5-MASS-DELTA-KG FROM WS-U5-MASS-KG
002460     END-IF.
002470     MOVE WS-U5-MASS-DELTA-KG TO WS-H2-CONSUMED.
002475     DISPLAY 'PBU5HFST - H2 CONSUMED DELTA=' WS-U5-MASS-DELTA-D.
002480     COMPUTE WS-U5-TEMP-C ROUNDED =
002490         WS-U5-TEMP-C +
002500             (WS-U5-CONS-COEF * (WS-U5-POWER-KW / 30)
002510                              * WS-U5-DT-HR).
002520     PERFORM 800-COMPUTE-PRESSURE
002530         THRU 800-COMPUTE-PRESSURE-EXIT.
002540 200-CONSUME-H2-EXIT.
002550     EXIT.
002560
002570*****************************************************************
002580*    300-IDLE-COOL - BUSINESS RULES U5 / IDL
002590*****************************************************************
002600 300-IDLE-COOL.
002610     PERFORM 700-APPLY-TEMPERATURE
002620         THRU 700-APPLY-TEMPERATURE-EXIT.
002630     MOVE 'IDLE: COOLING' TO WS-U5-STATUS-TEXT.
002640     PERFORM 800-COMPUTE-PRESSURE
002650         THRU 800-COMPUTE-PRESSURE-EXIT.
002660 300-IDLE-COOL-EXIT.
002670     EXIT.
002680
002690*****************************************************************
002700*    700-APPLY-TEMPERATURE - IDLE COOLING DRIFT, FLOORED AT 0 C.
002710*    SHARED BY THE IDL ACTION AND BY THE OVER-TEMP PAUSE BRANCH
002720*    OF PRD/CON, WHICH COOLS FOR THE EVENT'S DT INSTEAD OF
002730*    PRODUCING OR CONSUMING.
002740*****************************************************************
002750 700-APPLY-TEMPERATURE.
002760     COMPUTE WS-U5-TEMP-C ROUNDED =
002770         WS-U5-TEMP-C - (WS-U5-COOL-COEF * WS-U5-DT-HR).
002780     IF WS-U5-TEMP-C < ZERO
002790         MOVE ZERO TO WS-U5-TEMP-C
002800     END-IF.
002810 700-APPLY-TEMPERATURE-EXIT.
002820     EXIT.
002830
002840*****************************************************************
002850*    800-COMPUTE-PRESSURE - IDEAL GAS LAW, APPLIED AFTER THE
002860*    TEMPERATURE UPDATE.  N-MOL = MASS-G / MM-H2-G;
002870*    P-BAR = N-MOL * R * T(K) / VOL-L
002880*****************************************************************
002890 800-COMPUTE-PRESSURE.
002900     COMPUTE WS-U5-MOLES-MOL ROUNDED =
002910         (WS-U5-MASS-KG * 1000) / WS-U5-MOLAR-MASS-G.
002920     COMPUTE WS-U5-PRESS-BAR ROUNDED =
002930         (WS-U5-MOLES-MOL * WS-U5-GAS-CONSTANT
002940             * (WS-U5-TEMP-C + 273.15)) / WS-U5-TANK-VOL-L.
002950 800-COMPUTE-PRESSURE-EXIT.
002960     EXIT.
002970
002980*****************************************************************
002990*    900-FORMAT-RESULT - BUILD RESULT-RECORD FOR THIS EVENT
003000*****************************************************************
003010 900-FORMAT-RESULT.
003020     MOVE TXN-SEQ             TO RES-SEQ.
003030     MOVE TXN-UNIT            TO RES-UNIT.
003040     MOVE TXN-ACTION          TO RES-ACTION.
003050     MOVE ZERO                TO RES-ENERGY-KWH.
003060     COMPUTE WS-U5-FILL-DISPLAY ROUNDED =
003070         (WS-U5-MASS-KG / WS-U5-TANK-CAP-KG) * 100.
003080     MOVE WS-U5-FILL-DISPLAY  TO RES-SOC-PCT.
003090     COMPUTE WS-U5-TEMP-DISPLAY ROUNDED = WS-U5-TEMP-C.
003100     MOVE WS-U5-TEMP-DISPLAY  TO RES-TEMP-C.
003110     COMPUTE WS-U5-PRESS-DISPLAY ROUNDED = WS-U5-PRESS-BAR.
003120     MOVE WS-U5-PRESS-DISPLAY TO RES-PRESS-BAR.
003130     MOVE WS-U5-STATUS-TEXT   TO RES-STATUS.
003140     SET WS-ACCEPTED       TO TRUE.
003145     DISPLAY 'PBU5HFST CALL=' WS-U5-CALL-CNT
003146             ' MASS=' WS-U5-MASS-KG-D
003147             ' PRESS=' WS-U5-PRESS-BAR-D.
003150 900-FORMAT-RESULT-EXIT.
003160     EXIT.
