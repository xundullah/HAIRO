000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PBU3HFSM.
000030 AUTHOR.        K L PARKER.
000040 INSTALLATION.  MIDSTATE UTILITY DATA CENTER.
000050 DATE-WRITTEN.  11/16/1991.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090*                                                               *
000100*A    ABSTRACT..                                                *
000110*  UNIT MODULE FOR THE U3 HYDROGEN FUEL SYSTEM TRACKED BY       *
000120*  STORED MASS (KG) IN THE POWER BACKUP SIMULATION ENGINE.      *
000130*  CALLED ONCE PER TRANSACTION CODED UNIT = 'HFSM' BY THE       *
000140*  DRIVER PBSIM000.  MODELS THE ELECTROLYZER, THE PRESSURIZED   *
000150*  TANK AND THE FUEL CELL, WITH POWER CAPPING AND TANK          *
000160*  FULL/EMPTY CLIPPING.                                         *
000170*                                                               *
000180*J    JCL..                                                     *
000190*     NONE - THIS IS A CALLED SUBPROGRAM, NOT A JOB STEP.       *
000200*                                                               *
000210*P    ENTRY PARAMETERS..                                        *
000220*     TXN-RECORD       (PBTXNRC)  - CURRENT TRANSACTION         *
000230*     RESULT-RECORD    (PBRESRC)  - RESULT TO BE FORMATTED      *
000240*     WS-DELTA-AREA (PBLINKRC) - RETURNED PRODUCE/CONSUME    *
000250*                                   H2 MASS DELTAS              *
000260*                                                               *
000270*E    ERRORS DETECTED BY THIS ELEMENT..                         *
000280*     NONE.                                                     *
000290*                                                               *
000300*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
000310*     NONE.                                                     *
000320*                                                               *
000330*U    USER CONSTANTS AND TABLES REFERENCED..                    *
000340*     TANK CAPACITY, ELECTROLYZER/FUEL CELL EFFICIENCY AND      *
000350*     POWER LIMITS, H2 ENERGY CONTENT - SEE WS-U3-CONSTANTS.    *
000360*                                                               *
000370*M    MAINTENANCE LOG..                                        *
000380*     DATE       BY   TICKET    DESCRIPTION                     *
000390*     ---------- ---- --------- -----------------------------  *
000400*     11/16/1991  KLP PB-014    ORIGINAL CODING                 *
000410*     05/20/1999  KLP PB-014    Y2K DATE WINDOW REVIEW - N/C    *
000420*     08/14/2001  RDH PB-047    CONTROL TOTALS USE MASS BEFORE  *
000430*                               TANK CLIPPING PER AUDIT REQUEST *
000440*     04/03/2005  JLT PB-091    ADDED HIGH TEMP WARNING TEXT    *
000445*     03/12/2012  HJS PB-156    ADDED CALL-CNT AND MASS/TANK    *
000446*                               TRACE DISPLAYS FOR FLOOR AUDIT; *
000447*                               DROPPED THE UNUSED SPARE-MASS   *
000448*                               WORK FIELD                     *
000449*     09/10/2012  HJS PB-161    DROPPED SPECIAL-NAMES/TOP-OF-   *
000451*                               FORM - NO PRINT FILE IN THIS    *
000452*                               MODULE; DELTA PARM RENAMED      *
000453*                               WS-DELTA-AREA (WAS LK- PREFIX)  *
000454*     09/28/2012  HJS PB-163    CONSUME NOW TESTS THE DELTA     *
000455*                               AGAINST THE TANK AHEAD OF THE   *
000456*                               SUBTRACT - H2-KG FIELD IS       *
000457*                               UNSIGNED AND WAS WRAPPING TO    *
000458*                               ABS VALUE INSTEAD OF GOING      *
000459*                               NEGATIVE, SO TANK EMPTY NEVER   *
000460*                               FIRED                           *
000461*****************************************************************
000462
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000510
000520 DATA DIVISION.
000530 WORKING-STORAGE SECTION.
000535*    CALL COUNTER FOR THE FLOOR AUDIT TRACE - HOW MANY TIMES
000536*    THIS UNIT HAS BEEN INVOKED THIS RUN.  SEE PB-156.
000537 77  WS-U3-CALL-CNT             PIC 9(7)       COMP VALUE ZERO.
000540*****************************************************************
000550*    U3 CONFIGURATION CONSTANTS (COMPILE-TIME)
000560*****************************************************************
000570 01  WS-U3-CONSTANTS.
000580     05 WS-U3-TANK-CAP-KG       PIC 9(3)       VALUE 150.
000590     05 WS-U3-FILL-INIT-PCT     PIC 9(2)V9     VALUE 28.0.
000600     05 WS-U3-ELECTR-EFF        PIC 9V99       VALUE 0.65.
000610     05 WS-U3-ELECTR-MAX-KW     PIC 9(3)       VALUE 100.
000620     05 WS-U3-FUELCELL-EFF      PIC 9V99       VALUE 0.50.
000630     05 WS-U3-FUELCELL-MAX-KW   PIC 9(2)       VALUE 50.
000640     05 WS-U3-H2-ENERGY-CONTENT PIC 9(2)V9     VALUE 39.4.
000650     05 FILLER                  PIC X(10).
000660
000670*****************************************************************
000680*    U3 PERSISTENT STATE - RETAINED ACROSS CALLS
000690*****************************************************************
000700 01  WS-U3-STATE.
000710     05 WS-U3-FIRST-CALL-SW     PIC X(1)       VALUE 'Y'.
000720         88 WS-U3-FIRST-CALL       VALUE 'Y'.
000730         88 WS-U3-NOT-FIRST-CALL   VALUE 'N'.
000740     05 WS-U3-H2-KG             PIC 9(5)V9999  COMP-3.
000745*    RAW UNSCALED INTEGER VIEW OF STORED H2 MASS, USED FOR THE
000746*    PER-CALL TRACE LINE IN 900-FORMAT-RESULT.
000750     05 WS-U3-H2-KG-D           REDEFINES WS-U3-H2-KG
000760                                PIC 9(9)       COMP-3.
000770     05 FILLER                  PIC X(15).
000780
000790*****************************************************************
000800*    WORK AREAS FOR THIS CALL
000810*****************************************************************
000820 01  WS-U3-WORK-AREA.
000830     05 WS-U3-POWER-KW          PIC 9(5)V99    COMP-3.
000840     05 WS-U3-DT-HR             PIC 9(2)V99    COMP-3.
000850     05 WS-U3-TEMP-C            PIC S9(3)V9    COMP-3.
000860     05 WS-U3-MASS-DELTA        PIC 9(5)V9999  COMP-3.
000865*    RAW UNSCALED INTEGER VIEW OF THIS CALL'S MASS DELTA, USED
000866*    FOR THE PRODUCE/CONSUME TRACE LINES BELOW.
000867     05 WS-U3-MASS-DELTA-D      REDEFINES WS-U3-MASS-DELTA
000868                                PIC 9(9)       COMP-3.
000870     05 WS-U3-FILL-DISPLAY      PIC 9(3)V99.
000880     05 WS-U3-STATUS-TEXT       PIC X(30)      VALUE SPACES.
000885     05 WS-U3-STATUS-WORK       PIC X(30)      VALUE SPACES.
000890     05 FILLER                  PIC X(08).
000900
000910 01  WS-U3-BOUNDS-AREA.
000920     05 WS-U3-TANK-AS-9COMP     PIC 9(5)V9999  COMP-3.
000925*    RAW UNSCALED INTEGER VIEW OF THE TANK CEILING, USED FOR
000926*    THE BOUNDS TRACE LINE IN 000-PROCESS-HFS-MASS.
000930     05 WS-U3-TANK-AS-9COMP-D   REDEFINES WS-U3-TANK-AS-9COMP
000940                                PIC 9(9)       COMP-3.
000950     05 FILLER                  PIC X(05).
000960
000970 LINKAGE SECTION.
000980 COPY PBTXNRC.
000990 COPY PBRESRC.
001000 COPY PBLINKRC.
001010
001020 PROCEDURE DIVISION USING TXN-RECORD
001030                          RESULT-RECORD
001040                          WS-DELTA-AREA.
001050
001060 000-PROCESS-HFS-MASS.
001065     ADD 1 TO WS-U3-CALL-CNT.
001070     PERFORM 010-FIRST-CALL-INIT
001080         THRU 010-FIRST-CALL-INIT-EXIT.
001090     MOVE TXN-POWER-KW TO WS-U3-POWER-KW.
001100     MOVE TXN-DT-HR    TO WS-U3-DT-HR.
001110     MOVE TXN-TEMP-C   TO WS-U3-TEMP-C.
001120     MOVE ZERO         TO WS-U3-MASS-DELTA.
001130     MOVE ZERO         TO WS-H2-PRODUCED
001140                           WS-H2-CONSUMED.
001150     MOVE WS-U3-TANK-CAP-KG TO WS-U3-TANK-AS-9COMP.
001155     IF WS-U3-CALL-CNT = 1
001156         DISPLAY 'PBU3HFSM - TANK CEILING=' WS-U3-TANK-AS-9COMP-D
001157     END-IF.
001160     EVALUATE TRUE
001170         WHEN TXN-ACTION-PRODUCE
001180             PERFORM 100-PRODUCE-H2
001190                 THRU 100-PRODUCE-H2-EXIT
001200         WHEN TXN-ACTION-CONSUME
001210             PERFORM 200-CONSUME-H2
001220                 THRU 200-CONSUME-H2-EXIT
001230         WHEN OTHER
001240             CONTINUE
001250     END-EVALUATE.
001260     PERFORM 900-FORMAT-RESULT
001270         THRU 900-FORMAT-RESULT-EXIT.
001280     GOBACK.
001290
001300 010-FIRST-CALL-INIT.
001310     IF WS-U3-NOT-FIRST-CALL
001320         GO TO 010-FIRST-CALL-INIT-EXIT
001330     END-IF.
001340     COMPUTE WS-U3-H2-KG ROUNDED =
001350         (WS-U3-FILL-INIT-PCT / 100) * WS-U3-TANK-CAP-KG.
001360     SET WS-U3-NOT-FIRST-CALL TO TRUE.
001370 010-FIRST-CALL-INIT-EXIT.
001380     EXIT.
001390
001400*****************************************************************
001410*    100-PRODUCE-H2 - BUSINESS RULES U3 / PRD
001420*****************************************************************
001430 100-PRODUCE-H2.
001440     IF WS-U3-POWER-KW > WS-U3-ELECTR-MAX-KW
001450         MOVE WS-U3-ELECTR-MAX-KW TO WS-U3-POWER-KW
001460         MOVE 'ELECTROLYZER CAPPED' TO WS-U3-STATUS-TEXT
001470     ELSE
001480         MOVE 'ELECTROLYZER OK' TO WS-U3-STATUS-TEXT
001490     END-IF.
001500     COMPUTE WS-U3-MASS-DELTA ROUNDED =
001510         (WS-U3-POWER-KW * WS-U3-ELECTR-EFF
001520            / WS-U3-H2-ENERGY-CONTENT) * WS-U3-DT-HR.
001530     MOVE WS-U3-MASS-DELTA TO WS-H2-PRODUCED.
001535     DISPLAY 'PBU3HFSM - H2 PRODUCED DELTA=' WS-U3-MASS-DELTA-D.
001540     ADD WS-U3-MASS-DELTA TO WS-U3-H2-KG.
001550     IF WS-U3-H2-KG > WS-U3-TANK-AS-9COMP
001560         MOVE WS-U3-TANK-AS-9COMP TO WS-U3-H2-KG
001565         MOVE WS-U3-STATUS-TEXT TO WS-U3-STATUS-WORK
001570         STRING WS-U3-STATUS-WORK DELIMITED BY '  '
001580                ' TANK FULL'      DELIMITED BY SIZE
001590                INTO WS-U3-STATUS-TEXT
001600     END-IF.
001610     IF WS-U3-TEMP-C > 45.0
001615         MOVE WS-U3-STATUS-TEXT TO WS-U3-STATUS-WORK
001620         STRING WS-U3-STATUS-WORK DELIMITED BY '  '
001630                ' HIGH TEMP'      DELIMITED BY SIZE
001640                INTO WS-U3-STATUS-TEXT
001650     END-IF.
001660 100-PRODUCE-H2-EXIT.
001670     EXIT.
001680
001690*****************************************************************
001700*    200-CONSUME-H2 - BUSINESS RULES U3 / CON
001710*****************************************************************
001720 200-CONSUME-H2.
001730     IF WS-U3-POWER-KW > WS-U3-FUELCELL-MAX-KW
001740         MOVE WS-U3-FUELCELL-MAX-KW TO WS-U3-POWER-KW
001750         MOVE 'FUEL CELL CAPPED' TO WS-U3-STATUS-TEXT
001760     ELSE
001770         MOVE 'FUEL CELL OK' TO WS-U3-STATUS-TEXT
001780     END-IF.
001790     COMPUTE WS-U3-MASS-DELTA ROUNDED =
001800         (WS-U3-POWER-KW
001810            / (WS-U3-FUELCELL-EFF * WS-U3-H2-ENERGY-CONTENT))
001820              * WS-U3-DT-HR.
001822*    WS-U3-H2-KG IS UNSIGNED - TEST AGAINST WHAT IS IN THE TANK
001823*    *BEFORE* THE SUBTRACT, OR A CONSUME BIGGER THAN THE
001824*    REMAINING MASS WRAPS TO ITS ABSOLUTE VALUE INSTEAD OF GOING
001825*    NEGATIVE AND THE TANK-EMPTY CHECK NEVER FIRES.  SEE PB-163.
001826     IF WS-U3-MASS-DELTA >= WS-U3-H2-KG
001827         MOVE WS-U3-H2-KG TO WS-U3-MASS-DELTA
001828         MOVE ZERO TO WS-U3-H2-KG
001829         MOVE WS-U3-STATUS-TEXT TO WS-U3-STATUS-WORK
001865         STRING WS-U3-STATUS-WORK DELIMITED BY '  '
001880                ' TANK EMPTY'     DELIMITED BY SIZE
001890                INTO WS-U3-STATUS-TEXT
001895     ELSE
001896         SUBTRACT WS-U3-MASS-DELTA FROM WS-U3-H2-KG
001900     END-IF.
001901     MOVE WS-U3-MASS-DELTA TO WS-H2-CONSUMED.
001902     DISPLAY 'PBU3HFSM - H2 CONSUMED DELTA=' WS-U3-MASS-DELTA-D.
001910     IF WS-U3-TEMP-C > 45.0
001915         MOVE WS-U3-STATUS-TEXT TO WS-U3-STATUS-WORK
001920         STRING WS-U3-STATUS-WORK DELIMITED BY '  '
001930                ' HIGH TEMP'      DELIMITED BY SIZE
001940                INTO WS-U3-STATUS-TEXT
001950     END-IF.
001960 200-CONSUME-H2-EXIT.
001970     EXIT.
001980
001990*****************************************************************
002000*    900-FORMAT-RESULT - BUILD RESULT-RECORD FOR THIS EVENT
002010*****************************************************************
002020 900-FORMAT-RESULT.
002030     MOVE TXN-SEQ             TO RES-SEQ.
002040     MOVE TXN-UNIT            TO RES-UNIT.
002050     MOVE TXN-ACTION          TO RES-ACTION.
002060     COMPUTE RES-ENERGY-KWH ROUNDED = WS-U3-H2-KG * 100.
002070     COMPUTE WS-U3-FILL-DISPLAY ROUNDED =
002080         (WS-U3-H2-KG / WS-U3-TANK-CAP-KG) * 100.
002090     MOVE WS-U3-FILL-DISPLAY  TO RES-SOC-PCT.
002100     MOVE ZERO                TO RES-TEMP-C.
002110     MOVE ZERO                TO RES-PRESS-BAR.
002120     MOVE WS-U3-STATUS-TEXT   TO RES-STATUS.
002130     SET WS-ACCEPTED       TO TRUE.
002135     DISPLAY 'PBU3HFSM CALL=' WS-U3-CALL-CNT
002136             ' MASS=' WS-U3-H2-KG-D.
002140 900-FORMAT-RESULT-EXIT.
002150     EXIT.
